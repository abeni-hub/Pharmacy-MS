000010******************************************************************
000020* DEPTMAST.CPY
000030* COASTAL RX DISTRIBUTORS - DATA PROCESSING CENTER
000040* DEPARTMENT MASTER RECORD - ONE ENTRY PER STOCKING DEPARTMENT.
000050* SORTED ASCENDING BY DPT-CODE WHEN BUILT BY THE WAREHOUSE
000060* MASTER MAINTENANCE JOB (NOT PART OF THIS BATCH STREAM).
000070*------------------------------------------------------------
000080* CHANGE LOG
000090*   1987-04-02  R.HATHAWAY   ORIGINAL LAYOUT FOR NEW WAREHOUSE
000100*                            DEPARTMENT FILE CONVERSION.
000110*   1991-09-14  D.BELL       SUB-DEPARTMENT SPLIT CODE PROPOSAL
000120*                            REVIEWED AND DROPPED BY MANAGEMENT -
000130*                            NO FILLER RESERVED, RECORD STAYS AT
000140*                            THE WAREHOUSE JOB'S FIXED 40-BYTE
000150*                            LAYOUT.
000160*   2000-01-04  T.IGARASHI   Y2K REVIEW - NO DATE FIELDS IN THIS
000170*                            LAYOUT, NO CHANGE REQUIRED.
000180******************************************************************
000190*    NO FILLER HERE - THE WAREHOUSE MASTER MAINTENANCE JOB
000200*    PRODUCES THIS FILE AT A FIXED 40 BYTES PER RECORD (DPT-CODE
000210*    PLUS DPT-NAME, EXACTLY), AND A READER PADDED EVEN ONE BYTE
000220*    WIDE OF THAT WOULD SLIP EVERY RECORD BUT THE FIRST OUT OF
000230*    ALIGNMENT.
000240 01  DEPTMAST-RECORD.
000250     05  DPT-CODE            PIC X(10).
000260     05  DPT-NAME            PIC X(30).
000270 
