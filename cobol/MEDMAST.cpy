000010******************************************************************
000020* MEDMAST.CPY
000030* COASTAL RX DISTRIBUTORS - DATA PROCESSING CENTER
000040* MEDICINE INVENTORY MASTER RECORD - ONE ENTRY PER STOCKED ITEM.
000050* SORTED ASCENDING BY MED-CODE-NO.  LOADED INTO THE IN-MEMORY
000060* MASTER TABLE (MEDTBL) BY EACH POSTING AND REPORTING JOB SO
000070* THAT SEARCH ALL CAN DO THE KEYED LOOKUP WITHOUT AN INDEXED
000080* FILE ORGANIZATION.
000090*------------------------------------------------------------
000100* CHANGE LOG
000110*   1987-04-02  R.HATHAWAY   ORIGINAL LAYOUT - CARRIED OVER
000120*                            FROM THE CARD-IMAGE STOCK FILE.
000130*   1989-11-30  M.FEENEY     ADDED GENERIC NAME AND BATCH NO
000140*                            FOR LOT-TRACEABILITY PROJECT.
000150*   1994-02-18  S.VANCE      ADDED LOW STOCK THRESHOLD, UNIT OF
000160*                            PACKAGE, AND SUPPLIER/DEPT FIELDS.
000170*   1998-10-05  T.IGARASHI   Y2K REMEDIATION - DATES WERE 2-DIGIT
000180*                            YY, EXPANDED TO 4-DIGIT CENTURY.
000190*   2000-01-03  T.IGARASHI   Y2K CUTOVER CONFIRMATION - SAMPLE OF
000200*                            MASTER RECORDS CHECKED BY HAND AFTER
000210*                            THE ROLLOVER, CENTURY DIGITS CORRECT.
000220******************************************************************
000230 01  MEDMAST-RECORD.
000240     05  MED-CODE-NO             PIC X(12).
000250     05  MED-BRAND-NAME           PIC X(30).
000260     05  MED-GENERIC-NAME         PIC X(30).
000270     05  MED-BATCH-NO             PIC X(10).
000280     05  MED-MANUF-DATE           PIC 9(08).
000290     05  MED-EXPIRE-DATE          PIC 9(08).
000300     05  MED-PRICE                PIC S9(10)V99.
000310     05  MED-STOCK                PIC S9(07).
000320     05  MED-LOW-STOCK-THRESHOLD  PIC 9(05).
000330     05  MED-COMPANY-NAME         PIC X(30).
000340     05  MED-DEPT-CODE            PIC X(10).
000350     05  MED-UNIT                 PIC X(12).
000360     05  FILLER                   PIC X(06).
000370 
000380*    ALTERNATE VIEW - BREAKS THE TWO PACKED DATE FIELDS INTO
000390*    CENTURY/YEAR/MONTH/DAY SUB-FIELDS FOR THE EXPIRY ARITHMETIC
000400*    IN THE CLASSIFIER AND REFILL JOBS.  ADDED WITH THE 1998
000410*    Y2K REMEDIATION.
000420 01  MEDMAST-DATE-VIEW REDEFINES MEDMAST-RECORD.
000430     05  FILLER                   PIC X(82).
000440     05  MDV-MANUF-DATE.
000450         10  MDV-MANUF-CCYY       PIC 9(04).
000460         10  MDV-MANUF-MM         PIC 9(02).
000470         10  MDV-MANUF-DD         PIC 9(02).
000480     05  MDV-EXPIRE-DATE.
000490         10  MDV-EXPIRE-CCYY      PIC 9(04).
000500         10  MDV-EXPIRE-MM        PIC 9(02).
000510         10  MDV-EXPIRE-DD        PIC 9(02).
000520     05  FILLER                   PIC X(82).
000530 
