000010******************************************************************
000020* PROGRAM:  PHMCALC
000030* COASTAL RX DISTRIBUTORS, INC. - DATA PROCESSING CENTER
000040*
000050* THIS IS THE SHOP'S COMMON MONEY-MATH SUBPROGRAM, CALLED BY THE
000060* SALE POSTING JOB (PHMSALE) TO EXTEND A SALE LINE (QTY TIMES
000070* UNIT PRICE) AND TO COMPUTE THE ROUNDED DISCOUNT AMOUNT ON A
000080* SALE'S BASE PRICE.  ONE SMALL SUBPROGRAM KEEPS THE ROUNDING
000090* RULE IN ONE PLACE INSTEAD OF REPEATED IN EVERY CALLING JOB.
000100*
000110* CALLING CONVENTION - LS-FUNCTION-CODE SELECTS THE OPERATION:
000120*     'E' = EXTEND LINE   (LS-QUANTITY * LS-UNIT-PRICE)
000130*     'D' = CALC DISCOUNT (LS-BASE-PRICE * LS-DISCOUNT-PCT / 100,
000140*                          ROUNDED HALF-UP)
000150*------------------------------------------------------------
000160* CHANGE LOG
000170*   1989-11-30  M.FEENEY     ORIGINAL - LINE EXTENSION ONLY, FOR
000180*                            THE NEW COUNTER SALES POSTING JOB.
000190*   1995-07-25  S.VANCE      ADDED FUNCTION CODE AND THE DISCOUNT
000200*                            CALCULATION SO THE ROUNDING RULE
000210*                            LIVES IN ONE SUBPROGRAM - AUDIT HAD
000220*                            FLAGGED TWO DIFFERENT ROUNDINGS IN
000230*                            THE OLD CARBON-COPY SALES LEDGER.
000240*   1996-01-09  T.IGARASHI   ADDED CALL-COUNT TRACE (UPSI-0) FOR
000250*                            YEAR-END VOLUME AUDIT, REQUEST
000260*                            DPR-2104.
000270*   1999-03-02  T.IGARASHI   Y2K SIGN-OFF - REVIEWED, NO DATE
000280*                            FIELDS IN THIS SUBPROGRAM, NO CHANGE.
000290*   2000-01-03  T.IGARASHI   Y2K CUTOVER CONFIRMATION - FIRST
000300*                            BUSINESS DAY OF 2000 CALL-COUNT TRACE
000310*                            (DPR-2104) REVIEWED, NO ROLLOVER
000320*                            PROBLEM FOUND.  CLOSES DPR-2104.
000330******************************************************************
000340 IDENTIFICATION              DIVISION.
000350*-----------------------------------------------------------------
000360 PROGRAM-ID.                 PHMCALC.
000370 AUTHOR.                     M. FEENEY.
000380 INSTALLATION.               COASTAL RX DISTRIBUTORS, INC.
000390 DATE-WRITTEN.                1989-11-30.
000400 DATE-COMPILED.
000410 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE.
000420******************************************************************
000430 ENVIRONMENT                 DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION               SECTION.
000460 SPECIAL-NAMES.
000470     UPSI-0 ON STATUS IS CALC-TRACE-ON
000480            OFF STATUS IS CALC-TRACE-OFF.
000490******************************************************************
000500 DATA                        DIVISION.
000510*-----------------------------------------------------------------
000520 WORKING-STORAGE             SECTION.
000530*-----------------------------------------------------------------
000540*    COUNTS CALLS THAT ARRIVE WITH NEITHER FUNCTION CODE SET -
000550*    SHOULD NEVER HAPPEN, BUT THE 1996 TRACE SHOWS IT IF IT DOES.
000560 77  CALC-UNKNOWN-FUNCTION-CNT  PIC S9(07) COMP VALUE ZERO.
000570*    CALL-COUNT TRACE, ADDED FOR THE 1996 VOLUME AUDIT (DPR-2104).
000580 01  CALC-TRACE-COUNTERS.
000590     05  CALC-CALL-COUNT      PIC S9(07) COMP VALUE ZERO.
000600     05  CALC-EXTEND-COUNT    PIC S9(07) COMP VALUE ZERO.
000610     05  CALC-DISCOUNT-COUNT  PIC S9(07) COMP VALUE ZERO.
000620     05  FILLER               PIC X(01).
000630 01  CALC-TRACE-LINE.
000640     05  FILLER               PIC X(16)
000650                               VALUE "PHMCALC CALLS- ".
000660     05  TRACE-CALLS-OUT      PIC ZZZZZZ9.
000670     05  FILLER               PIC X(10) VALUE SPACES.
000680*    ALTERNATE VIEW OF THE TRACE LINE, MOVED AS ONE FIELD BY
000690*    300-SHOW-CALL-COUNT INSTEAD OF THE GROUP NAME - NO COMP
000700*    ITEMS IN THIS GROUP SO THE FLAT 33-BYTE VIEW IS SAFE.
000710 01  CALC-TRACE-LINE-FLAT REDEFINES CALC-TRACE-LINE
000720                          PIC X(33).
000730*-----------------------------------------------------------------
000740 LINKAGE                     SECTION.
000750*-----------------------------------------------------------------
000760 01  LINK-PARAMETERS.
000770     05  LS-FUNCTION-CODE     PIC X(01).
000780         88  LS-EXTEND-LINE            VALUE "E".
000790         88  LS-CALC-DISCOUNT          VALUE "D".
000800     05  LS-QUANTITY          PIC 9(07).
000810     05  LS-UNIT-PRICE        PIC S9(10)V99.
000820     05  LS-BASE-PRICE        PIC S9(10)V99.
000830     05  LS-DISCOUNT-PCT      PIC S9(03)V99.
000840     05  LS-RESULT-VALUE      PIC S9(10)V99.
000850     05  FILLER               PIC X(01).
000860*    FUNCTION-SPECIFIC VIEWS OF THE SAME LINKAGE AREA - EACH
000870*    FUNCTION CODE ONLY EVER TOUCHES ITS OWN THREE FIELDS, SO
000880*    200-EXTEND-LINE AND 200-CALC-DISCOUNT WORK THROUGH THESE
000890*    RATHER THAN THE WHOLE GENERIC LS- GROUP.  ADDED WITH THE
000900*    1995-07-25 FUNCTION-CODE CHANGE.
000910 01  LINK-EXTEND-VIEW REDEFINES LINK-PARAMETERS.
000920     05  FILLER               PIC X(01).
000930     05  LEV-QUANTITY         PIC 9(07).
000940     05  LEV-UNIT-PRICE       PIC S9(10)V99.
000950     05  FILLER               PIC X(17).
000960     05  LEV-RESULT-VALUE     PIC S9(10)V99.
000970 01  LINK-DISCOUNT-VIEW REDEFINES LINK-PARAMETERS.
000980     05  FILLER               PIC X(20).
000990     05  LDV-BASE-PRICE       PIC S9(10)V99.
001000     05  LDV-DISCOUNT-PCT     PIC S9(03)V99.
001010     05  LDV-RESULT-VALUE     PIC S9(10)V99.
001020******************************************************************
001030 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
001040*-----------------------------------------------------------------
001050* MAIN PROCEDURE - ONE CALL, ONE COMPUTE, RETURN.
001060*-----------------------------------------------------------------
001070 100-COMPUTE-SALE-VALUE.
001080     ADD 1 TO CALC-CALL-COUNT.
001090     EVALUATE TRUE
001100         WHEN LS-EXTEND-LINE
001110             PERFORM 200-EXTEND-LINE THRU 200-EXTEND-LINE-EXIT
001120         WHEN LS-CALC-DISCOUNT
001130             PERFORM 200-CALC-DISCOUNT THRU 200-CALC-DISCOUNT-EXIT
001140         WHEN OTHER
001150             ADD 1 TO CALC-UNKNOWN-FUNCTION-CNT
001160             MOVE ZEROS TO LS-RESULT-VALUE
001170     END-EVALUATE.
001180     IF CALC-TRACE-ON
001190         PERFORM 300-SHOW-CALL-COUNT THRU 300-SHOW-CALL-COUNT-EXIT
001200     END-IF.
001210     EXIT PROGRAM.
001220*-----------------------------------------------------------------
001230* LINE EXTENSION - QTY TIMES UNIT PRICE IS EXACT AT 2 DECIMALS,
001240* NO ROUNDED NEEDED (AN INTEGER TIMES A 2-DECIMAL AMOUNT).
001250*-----------------------------------------------------------------
001260 200-EXTEND-LINE.
001270     ADD 1 TO CALC-EXTEND-COUNT.
001280     COMPUTE LEV-RESULT-VALUE = LEV-QUANTITY * LEV-UNIT-PRICE.
001290 200-EXTEND-LINE-EXIT.
001300     EXIT.
001310*-----------------------------------------------------------------
001320* DISCOUNT AMOUNT - BASE PRICE TIMES PCT OVER 100, ROUNDED
001330* HALF-UP TO 2 DECIMALS.  SEE 1995-07-25 CHANGE LOG ENTRY.
001340*-----------------------------------------------------------------
001350 200-CALC-DISCOUNT.
001360     ADD 1 TO CALC-DISCOUNT-COUNT.
001370     COMPUTE LDV-RESULT-VALUE ROUNDED =
001380             LDV-BASE-PRICE * LDV-DISCOUNT-PCT / 100.
001390 200-CALC-DISCOUNT-EXIT.
001400     EXIT.
001410*-----------------------------------------------------------------
001420* DPR-2104 TRACE - DISPLAY THE RUNNING CALL COUNT WHEN UPSI-0
001430* IS SET ON AT JOB SUBMISSION.
001440*-----------------------------------------------------------------
001450 300-SHOW-CALL-COUNT.
001460     MOVE CALC-CALL-COUNT    TO TRACE-CALLS-OUT.
001470     DISPLAY CALC-TRACE-LINE-FLAT.
001480     IF CALC-UNKNOWN-FUNCTION-CNT > ZERO
001490         DISPLAY "PHMCALC - UNKNOWN FUNCTION CODE CALLS- "
001500                 CALC-UNKNOWN-FUNCTION-CNT
001510     END-IF.
001520 300-SHOW-CALL-COUNT-EXIT.
001530     EXIT.
001540 
001550 
001560 
