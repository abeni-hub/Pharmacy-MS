000010******************************************************************
000020* PROGRAM:  PHMCLASS
000030* COASTAL RX DISTRIBUTORS, INC. - DATA PROCESSING CENTER
000040*
000050* NIGHTLY INVENTORY CLASSIFICATION PASS.  READS THE MEDICINE
000060* MASTER SEQUENTIALLY AND STAMPS EVERY ITEM WITH ITS STOCK AND
000070* EXPIRY STATUS AGAINST TODAY'S PROCESSING DATE - OUT-OF-STOCK,
000080* LOW-STOCK, EXPIRED, AND NEARLY-EXPIRED (WITHIN THE NEXT 30
000090* DAYS).  THE CLASSIFIED FILE FEEDS THE DASHBOARD SUMMARY JOB SO
000100* THE STATUS RULES LIVE IN EXACTLY ONE PLACE.
000110*
000120* USED FILES
000130*    - MEDICINE MASTER       (SEQUENTIAL) : MEDMASTI
000140*    - CLASSIFIED MEDICINE   (SEQUENTIAL) : CLSMASTO
000150*------------------------------------------------------------
000160* CHANGE LOG
000170*   1988-01-14  R.HATHAWAY   ORIGINAL - PRINTED THE STOCK AND
000180*                            REORDER REPORTS DIRECTLY.
000190*   1994-02-18  S.VANCE      ADDED THE EXPIRED/NEAR-EXPIRY CHECK
000200*                            FOR THE NEW LOT-TRACEABILITY PROJECT.
000210*   1997-08-11  T.IGARASHI   REWORKED AS A CLASSIFY-AND-WRITE PASS
000220*                            INSTEAD OF A DIRECT PRINT JOB - THE
000230*                            NEW DASHBOARD JOB (PHMSUMM) NEEDED THE
000240*                            SAME STATUS FLAGS THE PRINTED REPORT
000250*                            USED, SO THEY WERE MOVED UPSTREAM INTO
000260*                            ONE SHARED CLASSIFIED FILE (DPR-2091).
000270*   1998-10-05  T.IGARASHI   Y2K REMEDIATION - PROCESSING DATE IS
000280*                            NOW WINDOWED TO A 4-DIGIT CENTURY (SEE
000290*                            300-DETERMINE-PROCESSING-DATE); MASTER
000300*                            DATES ALREADY EXPANDED IN MEDMAST.CPY.
000310*   2000-01-04  T.IGARASHI   Y2K CUTOVER CONFIRMATION - FIRST RUN
000320*                            OF 2000 CHECKED BY HAND AGAINST THE
000330*                            EXPIRED/NEARLY-EXPIRED WINDOW, NO
000340*                            CENTURY ROLLOVER PROBLEM FOUND.
000350******************************************************************
000360 IDENTIFICATION              DIVISION.
000370*-----------------------------------------------------------------
000380 PROGRAM-ID.                 PHMCLASS.
000390 AUTHOR.                     R. HATHAWAY.
000400 INSTALLATION.               COASTAL RX DISTRIBUTORS, INC.
000410 DATE-WRITTEN.                1988-01-14.
000420 DATE-COMPILED.
000430 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE.
000440******************************************************************
000450 ENVIRONMENT                 DIVISION.
000460*-----------------------------------------------------------------
000470 CONFIGURATION               SECTION.
000480 SOURCE-COMPUTER.            IBM-4341.
000490 OBJECT-COMPUTER.            IBM-4341.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520*-----------------------------------------------------------------
000530 INPUT-OUTPUT                SECTION.
000540 FILE-CONTROL.
000550     SELECT  MEDMAST-FILE-IN
000560             ASSIGN TO MEDMASTI
000570             ORGANIZATION IS SEQUENTIAL
000580             FILE STATUS IS MEDMASTI-STATUS.
000590 
000600     SELECT  CLSMAST-FILE-OUT
000610             ASSIGN TO CLSMASTO
000620             ORGANIZATION IS SEQUENTIAL
000630             FILE STATUS IS CLSMASTO-STATUS.
000640 
000650******************************************************************
000660 DATA                        DIVISION.
000670*-----------------------------------------------------------------
000680 FILE                        SECTION.
000690 FD  MEDMAST-FILE-IN
000700     RECORD CONTAINS 180 CHARACTERS.
000710 COPY "MEDMAST.cpy".
000720 
000730 FD  CLSMAST-FILE-OUT
000740     RECORD CONTAINS 185 CHARACTERS.
000750 01  CLSMAST-RECORD-OUT.
000760     05  CLS-MEDMAST-DATA        PIC X(180).
000770     05  CLS-STATUS-FLAGS.
000780         10  CLS-OUT-OF-STOCK        PIC X(01).
000790         10  CLS-LOW-STOCK           PIC X(01).
000800         10  CLS-EXPIRED              PIC X(01).
000810         10  CLS-NEARLY-EXPIRED      PIC X(01).
000820     05  FILLER                  PIC X(01).
000830*-----------------------------------------------------------------
000840 WORKING-STORAGE             SECTION.
000850*-----------------------------------------------------------------
000860*    COUNTS ITEMS CLASSIFIED BOTH EXPIRED AND OUT-OF-STOCK IN THE
000870*    SAME PASS - A DATA-QUALITY FLAG THE DASHBOARD JOB WATCHES
000880*    FOR SEPARATELY FROM THE TWO STATUS FLAGS THEMSELVES.
000890 77  WS-HIGH-RISK-ITEM-CNT    PIC S9(07) COMP VALUE ZERO.
000900 01  SWITCHES-AND-COUNTERS.
000910     05  MEDMAST-EOF-SW           PIC X(01) VALUE "N".
000920         88  MEDMAST-EOF                     VALUE "Y".
000930     05  CNT-TOTAL-ITEMS          PIC S9(07) COMP VALUE ZERO.
000940     05  CNT-OUT-OF-STOCK         PIC S9(07) COMP VALUE ZERO.
000950     05  CNT-LOW-STOCK            PIC S9(07) COMP VALUE ZERO.
000960     05  CNT-EXPIRED              PIC S9(07) COMP VALUE ZERO.
000970     05  CNT-NEARLY-EXPIRED       PIC S9(07) COMP VALUE ZERO.
000980     05  FILLER                   PIC X(01).
000990 
001000 01  FILE-STATUS-GROUP.
001010     05  MEDMASTI-STATUS          PIC X(02).
001020     05  CLSMASTO-STATUS          PIC X(02).
001030     05  FILLER                   PIC X(01).
001040 
001050 01  MED-STATUS-FLAGS.
001060     05  MSF-OUT-OF-STOCK         PIC X(01) VALUE "N".
001070         88  MSF-IS-OUT-OF-STOCK           VALUE "Y".
001080     05  MSF-LOW-STOCK            PIC X(01) VALUE "N".
001090         88  MSF-IS-LOW-STOCK               VALUE "Y".
001100     05  MSF-EXPIRED              PIC X(01) VALUE "N".
001110         88  MSF-IS-EXPIRED                 VALUE "Y".
001120     05  MSF-NEARLY-EXPIRED       PIC X(01) VALUE "N".
001130         88  MSF-IS-NEARLY-EXPIRED          VALUE "Y".
001140     05  FILLER                   PIC X(01).
001150 
001160*    TODAY'S PROCESSING DATE.  ACCEPT FROM DATE ON THIS COMPILER
001170*    RETURNS ONLY A 2-DIGIT YEAR, SO THE CENTURY IS WINDOWED THE
001180*    SAME WAY THE 1998 Y2K PROJECT WINDOWED EVERY OTHER 2-DIGIT
001190*    YEAR IN THIS SHOP: YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.
001200 01  WS-SYSTEM-DATE-RAW.
001210     05  WS-SYS-YY                PIC 9(02).
001220     05  WS-SYS-MM                PIC 9(02).
001230     05  WS-SYS-DD                PIC 9(02).
001240     05  FILLER                   PIC X(01).
001250 
001260*    NOTE - WS-TODAY-BREAKDOWN AND WS-THRESHOLD-BREAKDOWN BELOW
001270*    ARE BYTE-FOR-BYTE REDEFINES OF AN 8-DIGIT ELEMENTARY DATE
001280*    FIELD (CCYY+MM+DD=8), SO NEITHER CAN CARRY ITS OWN FILLER
001290*    WITHOUT WIDENING THE UNDERLYING DATE FIELD THEY ALIAS.
001300 01  WS-TODAY-CCYYMMDD            PIC 9(08) VALUE ZERO.
001310 01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-CCYYMMDD.
001320     05  WS-TODAY-CCYY            PIC 9(04).
001330     05  WS-TODAY-MM              PIC 9(02).
001340     05  WS-TODAY-DD              PIC 9(02).
001350 
001360*    THRESHOLD = TODAY + 30 DAYS.  AN ITEM EXPIRING ON OR BEFORE
001370*    THIS DATE (AND NOT ALREADY EXPIRED) IS NEARLY-EXPIRED.
001380 01  WS-THRESHOLD-CCYYMMDD        PIC 9(08) VALUE ZERO.
001390 01  WS-THRESHOLD-BREAKDOWN REDEFINES WS-THRESHOLD-CCYYMMDD.
001400     05  WS-THRESHOLD-CCYY        PIC 9(04).
001410     05  WS-THRESHOLD-MM          PIC 9(02).
001420     05  WS-THRESHOLD-DD          PIC 9(02).
001430 
001440*    CALENDAR-MONTH LENGTH TABLE - FEBRUARY IS CORRECTED FOR
001450*    LEAP YEARS IN 600-DETERMINE-THRESHOLD-MONTH-LENGTH.  THE
001460*    MONTH-LENGTH-R REDEFINES BELOW IS AN EXACT 24-BYTE ALIAS
001470*    OF THE 12-ENTRY TABLE AND CANNOT CARRY ITS OWN FILLER.
001480 01  MONTH-LENGTH-TABLE.
001490     05  FILLER                   PIC 9(02) VALUE 31.
001500     05  FILLER                   PIC 9(02) VALUE 28.
001510     05  FILLER                   PIC 9(02) VALUE 31.
001520     05  FILLER                   PIC 9(02) VALUE 30.
001530     05  FILLER                   PIC 9(02) VALUE 31.
001540     05  FILLER                   PIC 9(02) VALUE 30.
001550     05  FILLER                   PIC 9(02) VALUE 31.
001560     05  FILLER                   PIC 9(02) VALUE 31.
001570     05  FILLER                   PIC 9(02) VALUE 30.
001580     05  FILLER                   PIC 9(02) VALUE 31.
001590     05  FILLER                   PIC 9(02) VALUE 30.
001600     05  FILLER                   PIC 9(02) VALUE 31.
001610 01  MONTH-LENGTH-R REDEFINES MONTH-LENGTH-TABLE.
001620     05  MONTH-LEN                PIC 9(02) OCCURS 12 TIMES.
001630 
001640 01  WS-MONTH-LEN-WORK            PIC 9(02) VALUE ZERO.
001650 01  WS-LEAP-QUOTIENT             PIC S9(05) COMP VALUE ZERO.
001660 01  WS-LEAP-REMAINDER            PIC S9(05) COMP VALUE ZERO.
001670 
001680*-----------------------------------------------------------------
001690 PROCEDURE                   DIVISION.
001700*-----------------------------------------------------------------
001710* MAIN PROCEDURE
001720*-----------------------------------------------------------------
001730 100-CLASSIFY-INVENTORY.
001740     PERFORM 200-INITIATE-CLASSIFICATION
001750             THRU 200-INITIATE-CLASSIFICATION-EXIT.
001760     PERFORM 200-CLASSIFY-ONE-ITEM THRU 200-CLASSIFY-ONE-ITEM-EXIT
001770             UNTIL MEDMAST-EOF.
001780     PERFORM 200-TERMINATE-CLASSIFICATION
001790             THRU 200-TERMINATE-CLASSIFICATION-EXIT.
001800
001810     STOP RUN.
001820*-----------------------------------------------------------------
001830 200-INITIATE-CLASSIFICATION.
001840     PERFORM 300-OPEN-ALL-FILES THRU 300-OPEN-ALL-FILES-EXIT.
001850     PERFORM 300-DETERMINE-PROCESSING-DATE
001860             THRU 300-DETERMINE-PROCESSING-DATE-EXIT.
001870     PERFORM 300-COMPUTE-NEARLY-EXPIRED-THRESHOLD
001880             THRU 300-COMPUTE-NEARLY-EXPIRED-THRESHOLD-EXIT.
001890     PERFORM 300-READ-MEDMAST-FILE THRU 300-READ-MEDMAST-FILE-EXIT.
001900 200-INITIATE-CLASSIFICATION-EXIT.
001910     EXIT.
001920*-----------------------------------------------------------------
001930 200-CLASSIFY-ONE-ITEM.
001940     PERFORM 300-DERIVE-STATUS-FLAGS THRU 300-DERIVE-STATUS-FLAGS-EXIT.
001950     PERFORM 300-WRITE-CLASSIFIED-RECORD
001960             THRU 300-WRITE-CLASSIFIED-RECORD-EXIT.
001970     PERFORM 300-READ-MEDMAST-FILE THRU 300-READ-MEDMAST-FILE-EXIT.
001980 200-CLASSIFY-ONE-ITEM-EXIT.
001990     EXIT.
002000*-----------------------------------------------------------------
002010 200-TERMINATE-CLASSIFICATION.
002020     PERFORM 300-CLOSE-ALL-FILES THRU 300-CLOSE-ALL-FILES-EXIT.
002030     DISPLAY "PHMCLASS - ITEMS CLASSIFIED    " CNT-TOTAL-ITEMS.
002040     DISPLAY "PHMCLASS - OUT OF STOCK         " CNT-OUT-OF-STOCK.
002050     DISPLAY "PHMCLASS - LOW STOCK            " CNT-LOW-STOCK.
002060     DISPLAY "PHMCLASS - EXPIRED              " CNT-EXPIRED.
002070     DISPLAY "PHMCLASS - NEARLY EXPIRED       " CNT-NEARLY-EXPIRED.
002080     DISPLAY "PHMCLASS - EXPIRED AND OUT OF STOCK "
002090             WS-HIGH-RISK-ITEM-CNT.
002100 200-TERMINATE-CLASSIFICATION-EXIT.
002110     EXIT.
002120*-----------------------------------------------------------------
002130 300-OPEN-ALL-FILES.
002140     OPEN    INPUT   MEDMAST-FILE-IN
002150             OUTPUT  CLSMAST-FILE-OUT.
002160 300-OPEN-ALL-FILES-EXIT.
002170     EXIT.
002180*-----------------------------------------------------------------
002190 300-DETERMINE-PROCESSING-DATE.
002200     ACCEPT WS-SYSTEM-DATE-RAW FROM DATE.
002210     IF WS-SYS-YY < 50
002220         COMPUTE WS-TODAY-CCYY = 2000 + WS-SYS-YY
002230     ELSE
002240         COMPUTE WS-TODAY-CCYY = 1900 + WS-SYS-YY
002250     END-IF.
002260     MOVE WS-SYS-MM               TO WS-TODAY-MM.
002270     MOVE WS-SYS-DD               TO WS-TODAY-DD.
002280 300-DETERMINE-PROCESSING-DATE-EXIT.
002290     EXIT.
002300*-----------------------------------------------------------------
002310 300-COMPUTE-NEARLY-EXPIRED-THRESHOLD.
002320     MOVE WS-TODAY-CCYYMMDD       TO WS-THRESHOLD-CCYYMMDD.
002330     PERFORM 400-ADD-ONE-DAY-TO-THRESHOLD THRU
002340             400-ADD-ONE-DAY-TO-THRESHOLD-EXIT 30 TIMES.
002350 300-COMPUTE-NEARLY-EXPIRED-THRESHOLD-EXIT.
002360     EXIT.
002370*-----------------------------------------------------------------
002380 300-READ-MEDMAST-FILE.
002390     READ MEDMAST-FILE-IN
002400         AT END      MOVE "Y" TO MEDMAST-EOF-SW
002410         NOT AT END  ADD 1 TO CNT-TOTAL-ITEMS.
002420 300-READ-MEDMAST-FILE-EXIT.
002430     EXIT.
002440*-----------------------------------------------------------------
002450* OUT-OF-STOCK: STOCK <= 0.  LOW-STOCK: 0 < STOCK <= 10 (THE
002460* REPORT SELECTION CONSTANT, NOT THE ITEM'S OWN THRESHOLD FIELD).
002470* EXPIRED: TODAY STRICTLY PAST THE EXPIRY DATE.  NEARLY-EXPIRED:
002480* NOT ALREADY EXPIRED AND EXPIRY FALLS AT OR BEFORE TODAY+30.
002490*-----------------------------------------------------------------
002500 300-DERIVE-STATUS-FLAGS.
002510     IF MED-STOCK <= 0
002520         MOVE "Y" TO MSF-OUT-OF-STOCK
002530         ADD 1 TO CNT-OUT-OF-STOCK
002540     ELSE
002550         MOVE "N" TO MSF-OUT-OF-STOCK
002560     END-IF.
002570     IF MED-STOCK > 0 AND MED-STOCK <= 10
002580         MOVE "Y" TO MSF-LOW-STOCK
002590         ADD 1 TO CNT-LOW-STOCK
002600     ELSE
002610         MOVE "N" TO MSF-LOW-STOCK
002620     END-IF.
002630     IF WS-TODAY-CCYYMMDD > MED-EXPIRE-DATE
002640         MOVE "Y" TO MSF-EXPIRED
002650         ADD 1 TO CNT-EXPIRED
002660     ELSE
002670         MOVE "N" TO MSF-EXPIRED
002680     END-IF.
002690     IF MSF-IS-EXPIRED AND MSF-IS-OUT-OF-STOCK
002700         ADD 1 TO WS-HIGH-RISK-ITEM-CNT
002710     END-IF.
002720     IF MSF-IS-EXPIRED
002730         MOVE "N" TO MSF-NEARLY-EXPIRED
002740     ELSE
002750         IF MED-EXPIRE-DATE <= WS-THRESHOLD-CCYYMMDD
002760             MOVE "Y" TO MSF-NEARLY-EXPIRED
002770             ADD 1 TO CNT-NEARLY-EXPIRED
002780         ELSE
002790             MOVE "N" TO MSF-NEARLY-EXPIRED
002800         END-IF
002810     END-IF.
002820 300-DERIVE-STATUS-FLAGS-EXIT.
002830     EXIT.
002840*-----------------------------------------------------------------
002850 300-WRITE-CLASSIFIED-RECORD.
002860     MOVE MEDMAST-RECORD          TO CLS-MEDMAST-DATA.
002870     MOVE MSF-OUT-OF-STOCK        TO CLS-OUT-OF-STOCK.
002880     MOVE MSF-LOW-STOCK           TO CLS-LOW-STOCK.
002890     MOVE MSF-EXPIRED             TO CLS-EXPIRED.
002900     MOVE MSF-NEARLY-EXPIRED      TO CLS-NEARLY-EXPIRED.
002910     WRITE CLSMAST-RECORD-OUT.
002920 300-WRITE-CLASSIFIED-RECORD-EXIT.
002930     EXIT.
002940*-----------------------------------------------------------------
002950 300-CLOSE-ALL-FILES.
002960     CLOSE   MEDMAST-FILE-IN
002970             CLSMAST-FILE-OUT.
002980 300-CLOSE-ALL-FILES-EXIT.
002990     EXIT.
003000*-----------------------------------------------------------------
003010* ADDS ONE CALENDAR DAY TO THE THRESHOLD DATE, ROLLING THE MONTH
003020* AND YEAR FORWARD AS NEEDED.  CALLED 30 TIMES TO GET TODAY+30.
003030*-----------------------------------------------------------------
003040 400-ADD-ONE-DAY-TO-THRESHOLD.
003050     ADD 1 TO WS-THRESHOLD-DD.
003060     PERFORM 500-ROLL-THRESHOLD-MONTH-IF-NEEDED
003070             THRU 500-ROLL-THRESHOLD-MONTH-IF-NEEDED-EXIT.
003080 400-ADD-ONE-DAY-TO-THRESHOLD-EXIT.
003090     EXIT.
003100*-----------------------------------------------------------------
003110 500-ROLL-THRESHOLD-MONTH-IF-NEEDED.
003120     PERFORM 600-DETERMINE-THRESHOLD-MONTH-LENGTH
003130             THRU 600-DETERMINE-THRESHOLD-MONTH-LENGTH-EXIT.
003140     IF WS-THRESHOLD-DD > WS-MONTH-LEN-WORK
003150         MOVE 1 TO WS-THRESHOLD-DD
003160         ADD 1 TO WS-THRESHOLD-MM
003170         IF WS-THRESHOLD-MM > 12
003180             MOVE 1 TO WS-THRESHOLD-MM
003190             ADD 1 TO WS-THRESHOLD-CCYY
003200         END-IF
003210     END-IF.
003220 500-ROLL-THRESHOLD-MONTH-IF-NEEDED-EXIT.
003230     EXIT.
003240*-----------------------------------------------------------------
003250* FEBRUARY'S LENGTH DEPENDS ON THE THRESHOLD YEAR - A SIMPLE
003260* DIVIDE-BY-4 TEST, THE SAME APPROXIMATION THIS SHOP HAS ALWAYS
003270* USED FOR LEAP-YEAR CHECKS (CENTURY-YEAR EXCEPTIONS ARE RARE
003280* ENOUGH NOT TO MATTER FOR A 30-DAY LOOKAHEAD WINDOW).
003290*-----------------------------------------------------------------
003300 600-DETERMINE-THRESHOLD-MONTH-LENGTH.
003310     MOVE MONTH-LEN (WS-THRESHOLD-MM) TO WS-MONTH-LEN-WORK.
003320     IF WS-THRESHOLD-MM = 2
003330         DIVIDE WS-THRESHOLD-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
003340             REMAINDER WS-LEAP-REMAINDER
003350         IF WS-LEAP-REMAINDER = 0
003360             MOVE 29 TO WS-MONTH-LEN-WORK
003370         END-IF
003380     END-IF.
003390 600-DETERMINE-THRESHOLD-MONTH-LENGTH-EXIT.
003400     EXIT.
003410 
003420 
