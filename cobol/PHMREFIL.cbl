000010******************************************************************
000020* PROGRAM:  PHMREFIL
000030* COASTAL RX DISTRIBUTORS, INC. - DATA PROCESSING CENTER
000040*
000050* STOCK REFILL POSTING JOB.  REPLACES THE OLD ASK/CONFIRM ONLINE
000060* UPDATE SCREEN WITH A STRAIGHT BATCH PASS OVER THE REFILL
000070* RECEIPT FILE - THE WAREHOUSE NOW KEYS RECEIPTS DIRECTLY INTO
000080* THE FEED INSTEAD OF CALLING THEM IN TO THE COUNTER CLERK.  FOR
000090* EACH RECEIPT: LOOK UP THE ITEM, ADD THE RECEIVED QUANTITY TO
000100* STOCK ON HAND, AND REPLACE THE MASTER'S UNIT PRICE WITH THE
000110* RECEIPT'S PRICE.  EVERY REFILL RECORD - POSTED OR REJECTED -
000120* IS CARRIED THROUGH TO THE AUDIT FILE UNCHANGED.
000130*
000140* USED FILES
000150*    - REFILL RECEIPTS (SEQUENTIAL)       : REFLTRAN
000160*    - MEDICINE MASTER IN  (SEQUENTIAL)   : MEDMASTI
000170*    - MEDICINE MASTER OUT (SEQUENTIAL)   : MEDMASTO
000180*    - REFILL AUDIT FILE   (SEQUENTIAL)   : REFLAUDO
000190*------------------------------------------------------------
000200* CHANGE LOG
000210*   1990-03-11  M.FEENEY     ORIGINAL - SCREEN-BASED ASK/CONFIRM
000220*                            UPDATE AGAINST THE INVENTORY FILE.
000230*   1992-06-02  D.BELL       ADDED SUPPLIER PRICE REPLACEMENT ON
000240*                            EVERY RECEIPT PER PURCHASING'S
000250*                            REQUEST - PRICE WAS OTHERWISE ONLY
000260*                            CHANGED BY A SEPARATE MANUAL JOB.
000270*   1994-02-18  S.VANCE      ADDED THE REFILL AUDIT FILE - A
000280*                            RECEIPT WITH NO SURVIVING RECORD OF
000290*                            IT WAS A RECURRING AUDIT FINDING.
000300*   1996-05-20  T.IGARASHI   DROPPED THE SCREEN SECTION AND THE
000310*                            ASK/CONFIRM LOOP - RECEIPTS NOW
000320*                            ARRIVE AS A BATCH FEED FROM THE
000330*                            RECEIVING DOCK SCANNER, REQUEST
000340*                            DPR-2140.  READ-VALIDATE-REWRITE
000350*                            SHAPE KEPT FROM THE SCREEN VERSION.
000360*   1998-10-05  T.IGARASHI   Y2K REMEDIATION - REFILL, MANUFACTURE
000370*                            AND EXPIRY DATES EXPANDED TO 4-DIGIT
000380*                            CENTURY.
000390*   2000-01-04  T.IGARASHI   Y2K CUTOVER CONFIRMATION - FIRST
000400*                            RECEIPT BATCH OF 2000 POSTED AND
000410*                            REFLAUD TRAILER CHECKED BY HAND, NO
000420*                            CENTURY ROLLOVER PROBLEM FOUND.
000430******************************************************************
000440 IDENTIFICATION              DIVISION.
000450*-----------------------------------------------------------------
000460 PROGRAM-ID.                 PHMREFIL.
000470 AUTHOR.                     M. FEENEY.
000480 INSTALLATION.               COASTAL RX DISTRIBUTORS, INC.
000490 DATE-WRITTEN.                1990-03-11.
000500 DATE-COMPILED.
000510 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE.
000520******************************************************************
000530 ENVIRONMENT                 DIVISION.
000540*-----------------------------------------------------------------
000550 CONFIGURATION               SECTION.
000560 SOURCE-COMPUTER.            IBM-4341.
000570 OBJECT-COMPUTER.            IBM-4341.
000580 SPECIAL-NAMES.
000590     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000600            OFF STATUS IS TRACE-SWITCH-OFF.
000610*-----------------------------------------------------------------
000620 INPUT-OUTPUT                SECTION.
000630 FILE-CONTROL.
000640     SELECT  REFLTRAN-FILE-IN
000650             ASSIGN TO REFLTRAN
000660             ORGANIZATION IS SEQUENTIAL
000670             FILE STATUS IS REFLTRAN-STATUS.
000680 
000690     SELECT  MEDMAST-FILE-IN
000700             ASSIGN TO MEDMASTI
000710             ORGANIZATION IS SEQUENTIAL
000720             FILE STATUS IS MEDMASTI-STATUS.
000730 
000740     SELECT  MEDMAST-FILE-OUT
000750             ASSIGN TO MEDMASTO
000760             ORGANIZATION IS SEQUENTIAL
000770             FILE STATUS IS MEDMASTO-STATUS.
000780 
000790     SELECT  REFLAUD-FILE-OUT
000800             ASSIGN TO REFLAUDO
000810             ORGANIZATION IS SEQUENTIAL
000820             FILE STATUS IS REFLAUDO-STATUS.
000830 
000840******************************************************************
000850 DATA                        DIVISION.
000860*-----------------------------------------------------------------
000870 FILE                        SECTION.
000880 FD  REFLTRAN-FILE-IN
000890     RECORD CONTAINS 90 CHARACTERS.
000900 COPY "REFLTRAN.cpy".
000910*    RAW-DUMP ALTERNATE VIEW OF THE RECEIPT RECORD - USED ONLY BY
000920*    300-TRACE-ONE-REFILL WHEN UPSI-0 IS SET ON AT SUBMISSION.
000930 01  REFLTRAN-RECORD-DUMP REDEFINES REFLTRAN-RECORD
000940                          PIC X(90).
000950 
000960 FD  MEDMAST-FILE-IN
000970     RECORD CONTAINS 180 CHARACTERS.
000980 01  MEDIN-RECORD                 PIC X(180).
000990*    KEY-ONLY ALTERNATE VIEW OF THE INCOMING MASTER RECORD - LETS
001000*    400-ADD-MEDMAST-TO-TABLE TRACE THE CODE BEING LOADED WITHOUT
001010*    DISTURBING THE WHOLE-RECORD GROUP ABOVE.
001020 01  MEDIN-KEY-VIEW REDEFINES MEDIN-RECORD.
001030     05  MEDIN-KEY-CODE-NO        PIC X(12).
001040     05  FILLER                   PIC X(168).
001050 
001060 FD  MEDMAST-FILE-OUT
001070     RECORD CONTAINS 180 CHARACTERS.
001080 01  MEDOUT-RECORD                PIC X(180).
001090 
001100 FD  REFLAUD-FILE-OUT
001110     RECORD CONTAINS 90 CHARACTERS.
001120 01  REFLAUD-RECORD               PIC X(90).
001130*-----------------------------------------------------------------
001140 WORKING-STORAGE             SECTION.
001150*-----------------------------------------------------------------
001160*    COUNTS RECEIPTS OF 1000 UNITS OR MORE ON A SINGLE LINE - A
001170*    VOLUME WATCH PURCHASING ASKED FOR SO THEY CAN SPOT A KEYING
001180*    ERROR ON THE RECEIVING DOCK SCANNER BEFORE IT HITS STOCK.
001190 77  WS-BULK-RECEIPT-CNT      PIC S9(07) COMP VALUE ZERO.
001200 01  SWITCHES-AND-COUNTERS.
001210     05  REFLTRAN-EOF-SW          PIC X(01) VALUE "N".
001220         88  REFLTRAN-EOF                   VALUE "Y".
001230     05  REFILL-OK-SW             PIC X(01) VALUE "Y".
001240         88  REFILL-OK                      VALUE "Y".
001250         88  REFILL-REJECTED                VALUE "N".
001260     05  REFILL-READ-COUNT        PIC S9(07) COMP VALUE ZERO.
001270     05  REFILL-POSTED-COUNT      PIC S9(07) COMP VALUE ZERO.
001280     05  REFILL-REJECT-COUNT      PIC S9(07) COMP VALUE ZERO.
001290     05  FILLER                   PIC X(01).
001300 
001310 01  FILE-STATUS-GROUP.
001320     05  REFLTRAN-STATUS          PIC X(02).
001330     05  MEDMASTI-STATUS          PIC X(02).
001340     05  MEDMASTO-STATUS          PIC X(02).
001350     05  REFLAUDO-STATUS          PIC X(02).
001360     05  FILLER                   PIC X(01).
001370 
001380*    IN-MEMORY MEDICINE MASTER TABLE - SEE MEDMAST.CPY HEADER
001390*    NOTE ON WHY THIS SHOP SEARCHES A SORTED TABLE INSTEAD OF AN
001400*    INDEXED FILE FOR THE POSTING JOBS.
001410 01  MEDTBL-CONTROL.
001420     05  MEDTBL-COUNT             PIC S9(05) COMP VALUE ZERO.
001430     05  MEDTBL-MAX               PIC S9(05) COMP VALUE 5000.
001440     05  FILLER                   PIC X(01).
001450 
001460 01  MEDTBL-AREA.
001470     05  MEDTBL-ROW OCCURS 1 TO 5000 TIMES
001480                    DEPENDING ON MEDTBL-COUNT
001490                    ASCENDING KEY IS MT-CODE-NO
001500                    INDEXED BY MT-IDX.
001510         10  MT-CODE-NO              PIC X(12).
001520         10  MT-BRAND-NAME           PIC X(30).
001530         10  MT-GENERIC-NAME         PIC X(30).
001540         10  MT-BATCH-NO             PIC X(10).
001550         10  MT-MANUF-DATE           PIC 9(08).
001560         10  MT-EXPIRE-DATE          PIC 9(08).
001570         10  MT-PRICE                PIC S9(10)V99.
001580         10  MT-STOCK                PIC S9(07).
001590         10  MT-LOW-STOCK-THRESHOLD  PIC 9(05).
001600         10  MT-COMPANY-NAME         PIC X(30).
001610         10  MT-DEPT-CODE            PIC X(10).
001620         10  MT-UNIT                 PIC X(12).
001630         10  FILLER                  PIC X(06).
001640*    ALTERNATE VIEW OF THE FIRST TABLE ROW ONLY - 300-LOAD-
001650*    MEDICINE-TABLE DUMPS IT AFTER THE LOAD SO THE OPERATOR CAN
001660*    EYEBALL THAT THE MASTER FILE CAME IN RIGHT-SIDE-UP WHEN
001670*    UPSI-0 IS SET ON AT SUBMISSION.
001680 01  MEDTBL-ROW-ONE-DUMP REDEFINES MEDTBL-ROW
001690                         PIC X(180).
001700 
001710 01  LOOKUP-WORK-FIELDS.
001720     05  WK-TABLE-INDEX           PIC S9(05) COMP VALUE ZERO.
001730     05  WK-FOUND-SW              PIC X(01) VALUE "N".
001740         88  WK-FOUND                       VALUE "Y".
001750     05  FILLER                   PIC X(01).
001760 
001770 01  REJECT-REASON                PIC X(40) VALUE SPACES.
001780 
001790 01  REFILL-TRACE-LINE.
001800     05  FILLER                   PIC X(16)
001810                                   VALUE "PHMREFIL RFL-ID ".
001820     05  TRACE-RFL-ID-OUT         PIC X(12).
001830     05  FILLER                   PIC X(02) VALUE SPACES.
001840     05  TRACE-MED-CODE-OUT       PIC X(12).
001850     05  FILLER                   PIC X(38) VALUE SPACES.
001860 
001870*-----------------------------------------------------------------
001880 PROCEDURE                   DIVISION.
001890*-----------------------------------------------------------------
001900* MAIN PROCEDURE
001910*-----------------------------------------------------------------
001920 100-POST-REFILLS.
001930     PERFORM 200-INITIATE-REFILL-POSTING
001940             THRU 200-INITIATE-REFILL-POSTING-EXIT.
001950     PERFORM 200-PROCEED-REFILL-POSTING
001960             THRU 200-PROCEED-REFILL-POSTING-EXIT
001970             UNTIL REFLTRAN-EOF.
001980     PERFORM 200-TERMINATE-REFILL-POSTING
001990             THRU 200-TERMINATE-REFILL-POSTING-EXIT.
002000
002010     STOP RUN.
002020*-----------------------------------------------------------------
002030 200-INITIATE-REFILL-POSTING.
002040     PERFORM 300-OPEN-ALL-FILES THRU 300-OPEN-ALL-FILES-EXIT.
002050     PERFORM 300-LOAD-MEDICINE-TABLE
002060             THRU 300-LOAD-MEDICINE-TABLE-EXIT.
002070     PERFORM 300-READ-REFLTRAN-FILE THRU 300-READ-REFLTRAN-FILE-EXIT.
002080 200-INITIATE-REFILL-POSTING-EXIT.
002090     EXIT.
002100*-----------------------------------------------------------------
002110* ONE PASS = ONE REFILL RECEIPT.  VALIDATE, POST IF GOOD, THEN
002120* CARRY THE RECEIPT THROUGH TO THE AUDIT FILE EITHER WAY.
002130*-----------------------------------------------------------------
002140 200-PROCEED-REFILL-POSTING.
002150     IF TRACE-SWITCH-ON
002160         PERFORM 300-TRACE-ONE-REFILL THRU 300-TRACE-ONE-REFILL-EXIT
002170     END-IF.
002180     PERFORM 300-VALIDATE-ONE-REFILL THRU 300-VALIDATE-ONE-REFILL-EXIT.
002190     IF REFILL-OK
002200         PERFORM 300-POST-ONE-REFILL THRU 300-POST-ONE-REFILL-EXIT
002210         ADD 1 TO REFILL-POSTED-COUNT
002220     ELSE
002230         DISPLAY "PHMREFIL - REJECTED " RFL-ID " - " REJECT-REASON
002240         ADD 1 TO REFILL-REJECT-COUNT
002250     END-IF.
002260     MOVE REFLTRAN-RECORD         TO REFLAUD-RECORD.
002270     WRITE REFLAUD-RECORD.
002280     PERFORM 300-READ-REFLTRAN-FILE THRU 300-READ-REFLTRAN-FILE-EXIT.
002290 200-PROCEED-REFILL-POSTING-EXIT.
002300     EXIT.
002310*-----------------------------------------------------------------
002320 200-TERMINATE-REFILL-POSTING.
002330     PERFORM 300-UNLOAD-MEDICINE-TABLE
002340             THRU 300-UNLOAD-MEDICINE-TABLE-EXIT.
002350     PERFORM 300-CLOSE-ALL-FILES THRU 300-CLOSE-ALL-FILES-EXIT.
002360     DISPLAY "PHMREFIL - RECEIPTS READ    " REFILL-READ-COUNT.
002370     DISPLAY "PHMREFIL - RECEIPTS POSTED   " REFILL-POSTED-COUNT.
002380     DISPLAY "PHMREFIL - RECEIPTS REJECTED " REFILL-REJECT-COUNT.
002390     DISPLAY "PHMREFIL - BULK RECEIPTS (1000+) " WS-BULK-RECEIPT-CNT.
002400 200-TERMINATE-REFILL-POSTING-EXIT.
002410     EXIT.
002420*-----------------------------------------------------------------
002430 300-OPEN-ALL-FILES.
002440     OPEN    INPUT   REFLTRAN-FILE-IN
002450             INPUT   MEDMAST-FILE-IN
002460             OUTPUT  MEDMAST-FILE-OUT
002470             OUTPUT  REFLAUD-FILE-OUT.
002480 300-OPEN-ALL-FILES-EXIT.
002490     EXIT.
002500*-----------------------------------------------------------------
002510 300-LOAD-MEDICINE-TABLE.
002520     MOVE ZERO TO MEDTBL-COUNT.
002530     PERFORM 400-READ-MEDMAST-IN THRU 400-READ-MEDMAST-IN-EXIT.
002540     PERFORM 400-ADD-MEDMAST-TO-TABLE
002550         THRU 400-ADD-MEDMAST-TO-TABLE-EXIT
002560         UNTIL MEDMASTI-STATUS = "10".
002570     IF TRACE-SWITCH-ON AND MEDTBL-COUNT > 0
002580         DISPLAY "PHMREFIL - FIRST MASTER ROW " MEDTBL-ROW-ONE-DUMP
002590     END-IF.
002600 300-LOAD-MEDICINE-TABLE-EXIT.
002610     EXIT.
002620*-----------------------------------------------------------------
002630 300-READ-REFLTRAN-FILE.
002640     READ REFLTRAN-FILE-IN
002650         AT END      MOVE "Y" TO REFLTRAN-EOF-SW
002660         NOT AT END  ADD 1 TO REFILL-READ-COUNT.
002670 300-READ-REFLTRAN-FILE-EXIT.
002680     EXIT.
002690*-----------------------------------------------------------------
002700 300-TRACE-ONE-REFILL.
002710     MOVE RFL-ID                  TO TRACE-RFL-ID-OUT.
002720     MOVE RFL-MED-CODE             TO TRACE-MED-CODE-OUT.
002730     DISPLAY REFILL-TRACE-LINE.
002740     DISPLAY "PHMREFIL - RAW RECEIPT " REFLTRAN-RECORD-DUMP.
002750 300-TRACE-ONE-REFILL-EXIT.
002760     EXIT.
002770*-----------------------------------------------------------------
002780* QUANTITY >= 1, PRICE >= 0, MEDICINE MUST BE ON THE MASTER.
002790*-----------------------------------------------------------------
002800 300-VALIDATE-ONE-REFILL.
002810     SET REFILL-OK TO TRUE.
002820     MOVE SPACES TO REJECT-REASON.
002830     IF RFL-QUANTITY < 1
002840         SET REFILL-REJECTED TO TRUE
002850         MOVE "REFILL QUANTITY MUST BE AT LEAST 1" TO
002860                 REJECT-REASON
002870     ELSE
002880         IF RFL-PRICE < ZERO
002890             SET REFILL-REJECTED TO TRUE
002900             MOVE "REFILL PRICE MAY NOT BE NEGATIVE" TO
002910                     REJECT-REASON
002920         ELSE
002930             PERFORM 400-FIND-MEDICINE-IN-TABLE
002940                 THRU 400-FIND-MEDICINE-IN-TABLE-EXIT
002950             IF NOT WK-FOUND
002960                 SET REFILL-REJECTED TO TRUE
002970                 MOVE "MEDICINE CODE NOT ON MASTER FILE" TO
002980                         REJECT-REASON
002990             END-IF
003000         END-IF
003010     END-IF.
003020 300-VALIDATE-ONE-REFILL-EXIT.
003030     EXIT.
003040*-----------------------------------------------------------------
003050 300-POST-ONE-REFILL.
003060     IF RFL-QUANTITY >= 1000
003070         ADD 1 TO WS-BULK-RECEIPT-CNT
003080     END-IF.
003090     ADD RFL-QUANTITY TO MT-STOCK (WK-TABLE-INDEX).
003100     MOVE RFL-PRICE    TO MT-PRICE (WK-TABLE-INDEX).
003110 300-POST-ONE-REFILL-EXIT.
003120     EXIT.
003130*-----------------------------------------------------------------
003140 300-UNLOAD-MEDICINE-TABLE.
003150     PERFORM 400-WRITE-ONE-MASTER-ROW
003160         THRU 400-WRITE-ONE-MASTER-ROW-EXIT
003170         VARYING MT-IDX FROM 1 BY 1
003180         UNTIL MT-IDX > MEDTBL-COUNT.
003190 300-UNLOAD-MEDICINE-TABLE-EXIT.
003200     EXIT.
003210*-----------------------------------------------------------------
003220 300-CLOSE-ALL-FILES.
003230     CLOSE   REFLTRAN-FILE-IN
003240             MEDMAST-FILE-IN
003250             MEDMAST-FILE-OUT
003260             REFLAUD-FILE-OUT.
003270 300-CLOSE-ALL-FILES-EXIT.
003280     EXIT.
003290*-----------------------------------------------------------------
003300 400-READ-MEDMAST-IN.
003310     READ MEDMAST-FILE-IN
003320         AT END      MOVE "10" TO MEDMASTI-STATUS
003330         NOT AT END  MOVE "00" TO MEDMASTI-STATUS.
003340 400-READ-MEDMAST-IN-EXIT.
003350     EXIT.
003360*-----------------------------------------------------------------
003370 400-ADD-MEDMAST-TO-TABLE.
003380     ADD 1 TO MEDTBL-COUNT.
003390     SET MT-IDX TO MEDTBL-COUNT.
003400     MOVE MEDIN-RECORD TO MEDTBL-ROW (MT-IDX).
003410     IF TRACE-SWITCH-ON
003420         DISPLAY "PHMREFIL - LOADED CODE " MEDIN-KEY-CODE-NO
003430     END-IF.
003440     PERFORM 400-READ-MEDMAST-IN THRU 400-READ-MEDMAST-IN-EXIT.
003450 400-ADD-MEDMAST-TO-TABLE-EXIT.
003460     EXIT.
003470*-----------------------------------------------------------------
003480 400-FIND-MEDICINE-IN-TABLE.
003490     MOVE "N" TO WK-FOUND-SW.
003500     SET MT-IDX TO 1.
003510     SEARCH ALL MEDTBL-ROW
003520         AT END
003530             MOVE "N" TO WK-FOUND-SW
003540         WHEN MT-CODE-NO (MT-IDX) = RFL-MED-CODE
003550             SET WK-FOUND TO TRUE
003560             SET WK-TABLE-INDEX TO MT-IDX
003570     END-SEARCH.
003580 400-FIND-MEDICINE-IN-TABLE-EXIT.
003590     EXIT.
003600*-----------------------------------------------------------------
003610 400-WRITE-ONE-MASTER-ROW.
003620     MOVE MEDTBL-ROW (MT-IDX)     TO MEDOUT-RECORD.
003630     WRITE MEDOUT-RECORD.
003640 400-WRITE-ONE-MASTER-ROW-EXIT.
003650     EXIT.
003660 
003670 
003680 
