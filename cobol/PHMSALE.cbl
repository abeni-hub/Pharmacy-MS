000010******************************************************************
000020* PROGRAM:  PHMSALE
000030* COASTAL RX DISTRIBUTORS, INC. - DATA PROCESSING CENTER
000040*
000050* COUNTER SALES POSTING JOB.  READS THE PENDING SALE TRANSACTION
000060* FILE (ONE HEADER RECORD FOLLOWED BY ITS LINE-ITEM RECORDS, IN
000070* ENTRY ORDER), VALIDATES EVERY LINE AGAINST THE MEDICINE MASTER,
000080* PRICES THE SALE, APPLIES THE COUNTER DISCOUNT, DECREMENTS
000090* STOCK, AND WRITES THE POSTED SALE HEADER/ITEM FILES, THE
000100* CUSTOMER RECEIPT PRINT FILE, THE UPDATED MEDICINE MASTER, AND
000110* THE REJECT LOG.  A TRANSACTION WITH ANY BAD LINE IS REJECTED
000120* WHOLE - NO PARTIAL POSTING, NO PARTIAL STOCK CHANGE.
000130*
000140* USED FILES
000150*    - PENDING SALE TRANSACTIONS (SEQUENTIAL) : SALETRAN
000160*    - MEDICINE MASTER IN        (SEQUENTIAL) : MEDMASTI
000170*    - MEDICINE MASTER OUT       (SEQUENTIAL) : MEDMASTO
000180*    - POSTED SALE HEADER        (SEQUENTIAL) : SALEHDRO
000190*    - POSTED SALE ITEM          (SEQUENTIAL) : SALEITMO
000200*    - CUSTOMER RECEIPT          (LINE SEQ)   : RECEIPTS
000210*    - REJECT LOG                (LINE SEQ)   : ERRLOG
000220*------------------------------------------------------------
000230* CHANGE LOG
000240*   1990-03-11  M.FEENEY     ORIGINAL - REPLACES THE MANUAL
000250*                            CARBON-COPY SALES LEDGER.
000260*   1991-09-14  D.BELL       ADDED REJECT LOG - AUDIT WANTED A
000270*                            WRITTEN REASON FOR EVERY BOUNCED
000280*                            SALE, NOT JUST A CONSOLE MESSAGE.
000290*   1994-02-18  S.VANCE      ADDED PAYMENT METHOD FIELD (CASH OR
000300*                            TRANSFER) FOR THE NEW WIRE-TRANSFER
000310*                            CUSTOMERS AT THE WHOLESALE COUNTER.
000320*   1995-07-25  S.VANCE      ADDED COUNTER DISCOUNT PERCENT AND
000330*                            THE OPERATOR-CODE AUDIT FIELD. MOVED
000340*                            THE MONEY MATH INTO PHMCALC SO THE
000350*                            ROUNDING RULE IS IN ONE PLACE.
000360*   1996-01-09  T.IGARASHI   REWORKED STOCK CHECK TO LOOK AT
000370*                            QUANTITY ALREADY TAKEN BY EARLIER
000380*                            LINES IN THE SAME SALE - TWO LINES
000390*                            FOR ONE ITEM WERE OVER-SELLING
000400*                            STOCK (DPR-2077).
000410*   1998-10-05  T.IGARASHI   Y2K REMEDIATION - SALE AND MASTER
000420*                            DATES EXPANDED TO 4-DIGIT CENTURY.
000430*   1999-06-30  T.IGARASHI   ADDED CUSTOMER RECEIPT PRINT FILE -
000440*                            COUNTER CLERKS WERE RE-KEYING SALES
000450*                            INTO A SPREADSHEET FOR RECEIPTS.
000460*   2000-01-04  K.ORTIZ      Y2K CUTOVER CONFIRMATION - FIRST
000470*                            DAY'S SALES RUN OF 2000 REVIEWED FOR
000480*                            CENTURY ROLLOVER ON CSH-SALE-DATE AND
000490*                            THE RECEIPT FILE, NONE FOUND.
000500******************************************************************
000510 IDENTIFICATION              DIVISION.
000520*-----------------------------------------------------------------
000530 PROGRAM-ID.                 PHMSALE.
000540 AUTHOR.                     M. FEENEY.
000550 INSTALLATION.               COASTAL RX DISTRIBUTORS, INC.
000560 DATE-WRITTEN.                1990-03-11.
000570 DATE-COMPILED.
000580 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE.
000590******************************************************************
000600 ENVIRONMENT                 DIVISION.
000610*-----------------------------------------------------------------
000620 CONFIGURATION               SECTION.
000630 SOURCE-COMPUTER.            IBM-4341.
000640 OBJECT-COMPUTER.            IBM-4341.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000680            OFF STATUS IS TRACE-SWITCH-OFF.
000690*-----------------------------------------------------------------
000700 INPUT-OUTPUT                SECTION.
000710 FILE-CONTROL.
000720     SELECT  SALETRAN-FILE-IN
000730             ASSIGN TO SALETRAN
000740             ORGANIZATION IS SEQUENTIAL
000750             FILE STATUS IS SALETRAN-STATUS.
000760 
000770     SELECT  MEDMAST-FILE-IN
000780             ASSIGN TO MEDMASTI
000790             ORGANIZATION IS SEQUENTIAL
000800             FILE STATUS IS MEDMASTI-STATUS.
000810 
000820     SELECT  MEDMAST-FILE-OUT
000830             ASSIGN TO MEDMASTO
000840             ORGANIZATION IS SEQUENTIAL
000850             FILE STATUS IS MEDMASTO-STATUS.
000860 
000870     SELECT  SALEHDR-FILE-OUT
000880             ASSIGN TO SALEHDRO
000890             ORGANIZATION IS SEQUENTIAL
000900             FILE STATUS IS SALEHDRO-STATUS.
000910 
000920     SELECT  SALEITM-FILE-OUT
000930             ASSIGN TO SALEITMO
000940             ORGANIZATION IS SEQUENTIAL
000950             FILE STATUS IS SALEITMO-STATUS.
000960 
000970     SELECT  RECEIPT-FILE-OUT
000980             ASSIGN TO RECEIPTS
000990             ORGANIZATION IS LINE SEQUENTIAL.
001000 
001010     SELECT  ERROR-FILE-OUT
001020             ASSIGN TO ERRLOG
001030             ORGANIZATION IS LINE SEQUENTIAL.
001040 
001050******************************************************************
001060 DATA                        DIVISION.
001070*-----------------------------------------------------------------
001080 FILE                        SECTION.
001090*    PENDING SALE TRANSACTION - A HEADER RECORD FOLLOWED BY ITS
001100*    ITEM RECORDS, DISCRIMINATED BY THE LEADING TYPE CODE.
001110 FD  SALETRAN-FILE-IN
001120     RECORD CONTAINS 131 CHARACTERS.
001130 01  SALETRAN-RECORD-IN          PIC X(131).
001140 01  SALETRAN-HEADER-IN REDEFINES SALETRAN-RECORD-IN.
001150     05  STH-RECORD-TYPE          PIC X(01).
001160         88  STH-IS-HEADER                 VALUE "H".
001170     05  STH-SALE-ID              PIC X(12).
001180     05  STH-CUSTOMER-NAME        PIC X(30).
001190     05  STH-CUSTOMER-PHONE       PIC X(20).
001200     05  STH-SALE-DATE            PIC 9(08).
001210     05  STH-PAYMENT-METHOD       PIC X(08).
001220     05  STH-DISCOUNT-PCT         PIC S9(03)V99.
001230     05  FILLER                   PIC X(47).
001240 01  SALETRAN-ITEM-IN REDEFINES SALETRAN-RECORD-IN.
001250     05  STI-RECORD-TYPE          PIC X(01).
001260         88  STI-IS-ITEM                   VALUE "I".
001270     05  STI-SALE-ID              PIC X(12).
001280     05  STI-MED-CODE             PIC X(12).
001290     05  STI-QUANTITY             PIC 9(07).
001300     05  STI-PRICE                PIC S9(10)V99.
001310     05  STI-PRICE-SUPPLIED       PIC X(01).
001320     05  FILLER                   PIC X(86).
001330 
001340 FD  MEDMAST-FILE-IN
001350     RECORD CONTAINS 180 CHARACTERS.
001360 01  MEDIN-RECORD                 PIC X(180).
001370 
001380 FD  MEDMAST-FILE-OUT
001390     RECORD CONTAINS 180 CHARACTERS.
001400 01  MEDOUT-RECORD                PIC X(180).
001410 
001420 FD  SALEHDR-FILE-OUT
001430     RECORD CONTAINS 130 CHARACTERS.
001440 COPY "SALEHDR.cpy".
001450 
001460 FD  SALEITM-FILE-OUT
001470     RECORD CONTAINS 46 CHARACTERS.
001480 COPY "SALEITM.cpy".
001490 
001500 FD  RECEIPT-FILE-OUT
001510     RECORD CONTAINS 80 CHARACTERS.
001520 01  RECEIPT-LINE-OUT             PIC X(80).
001530 
001540 FD  ERROR-FILE-OUT
001550     RECORD CONTAINS 80 CHARACTERS.
001560 01  ERROR-LINE-OUT               PIC X(80).
001570*-----------------------------------------------------------------
001580 WORKING-STORAGE             SECTION.
001590*-----------------------------------------------------------------
001600*    COUNTS ITEM RECORDS THAT ARRIVE WITH NO PRECEDING HEADER -
001610*    A FEED SEQUENCING PROBLEM DPR-2077'S REVIEW ASKED TO BE
001620*    WATCHED SEPARATELY FROM THE ORDINARY TRANSACTION REJECT COUNT.
001630 77  WS-ORPHAN-ITEM-CNT       PIC S9(07) COMP VALUE ZERO.
001640 01  SWITCHES-AND-COUNTERS.
001650     05  SALETRAN-EOF-SW          PIC X(01) VALUE "N".
001660         88  SALETRAN-EOF                   VALUE "Y".
001670     05  TRANSACTION-OK-SW        PIC X(01) VALUE "Y".
001680         88  TRANSACTION-OK                 VALUE "Y".
001690         88  TRANSACTION-REJECTED            VALUE "N".
001700     05  TRAN-READ-COUNT          PIC S9(07) COMP VALUE ZERO.
001710     05  TRAN-POSTED-COUNT        PIC S9(07) COMP VALUE ZERO.
001720     05  TRAN-REJECT-COUNT        PIC S9(07) COMP VALUE ZERO.
001730     05  ITEM-READ-COUNT          PIC S9(07) COMP VALUE ZERO.
001740     05  ITEM-POSTED-COUNT        PIC S9(07) COMP VALUE ZERO.
001750     05  FILLER                   PIC X(01).
001760 
001770 01  FILE-STATUS-GROUP.
001780     05  SALETRAN-STATUS          PIC X(02).
001790     05  MEDMASTI-STATUS          PIC X(02).
001800     05  MEDMASTO-STATUS          PIC X(02).
001810     05  SALEHDRO-STATUS          PIC X(02).
001820     05  SALEITMO-STATUS          PIC X(02).
001830     05  FILLER                   PIC X(01).
001840 
001850*    IN-MEMORY MEDICINE MASTER TABLE - LOADED ASCENDING BY CODE
001860*    SO SEARCH ALL CAN DO THE KEYED LOOKUP THE POSTING LOGIC
001870*    NEEDS WITHOUT AN INDEXED FILE ORGANIZATION (SEE MEDMAST.CPY
001880*    HEADER NOTE).
001890 01  MEDTBL-CONTROL.
001900     05  MEDTBL-COUNT             PIC S9(05) COMP VALUE ZERO.
001910     05  MEDTBL-MAX               PIC S9(05) COMP VALUE 5000.
001920     05  FILLER                   PIC X(01).
001930 
001940 01  MEDTBL-AREA.
001950     05  MEDTBL-ROW OCCURS 1 TO 5000 TIMES
001960                    DEPENDING ON MEDTBL-COUNT
001970                    ASCENDING KEY IS MT-CODE-NO
001980                    INDEXED BY MT-IDX.
001990         10  MT-CODE-NO              PIC X(12).
002000         10  MT-BRAND-NAME           PIC X(30).
002010         10  MT-GENERIC-NAME         PIC X(30).
002020         10  MT-BATCH-NO             PIC X(10).
002030         10  MT-MANUF-DATE           PIC 9(08).
002040         10  MT-EXPIRE-DATE          PIC 9(08).
002050         10  MT-PRICE                PIC S9(10)V99.
002060         10  MT-STOCK                PIC S9(07).
002070         10  MT-LOW-STOCK-THRESHOLD  PIC 9(05).
002080         10  MT-COMPANY-NAME         PIC X(30).
002090         10  MT-DEPT-CODE            PIC X(10).
002100         10  MT-UNIT                 PIC X(12).
002110         10  FILLER                  PIC X(06).
002120*    ALTERNATE VIEW OF THE FIRST TABLE ROW ONLY - 300-LOAD-
002130*    MEDICINE-TABLE DUMPS IT AFTER THE LOAD SO THE OPERATOR CAN
002140*    EYEBALL THAT THE MASTER FILE CAME IN RIGHT-SIDE-UP WHEN
002150*    UPSI-0 IS SET ON AT SUBMISSION.
002160 01  MEDTBL-ROW-ONE-DUMP REDEFINES MEDTBL-ROW
002170                         PIC X(180).
002180 
002190*    CURRENT TRANSACTION BEING ASSEMBLED / POSTED.
002200 01  CURRENT-SALE-HEADER.
002210     05  CSH-SALE-ID              PIC X(12).
002220     05  CSH-CUSTOMER-NAME        PIC X(30).
002230     05  CSH-CUSTOMER-PHONE       PIC X(20).
002240     05  CSH-SALE-DATE            PIC 9(08).
002250     05  CSH-PAYMENT-METHOD       PIC X(08).
002260     05  CSH-DISCOUNT-PCT         PIC S9(03)V99.
002270     05  CSH-ITEM-COUNT           PIC S9(05) COMP VALUE ZERO.
002280     05  CSH-BASE-PRICE           PIC S9(10)V99 VALUE ZERO.
002290     05  CSH-DISCOUNTED-AMOUNT    PIC S9(10)V99 VALUE ZERO.
002300     05  CSH-TOTAL-AMOUNT         PIC S9(10)V99 VALUE ZERO.
002310     05  FILLER                   PIC X(01).
002320 
002330 01  ITEM-BUFFER-CONTROL.
002340     05  ITEM-BUFFER-COUNT        PIC S9(05) COMP VALUE ZERO.
002350     05  ITEM-BUFFER-MAX          PIC S9(05) COMP VALUE 50.
002360     05  FILLER                   PIC X(01).
002370 
002380 01  ITEM-BUFFER-AREA.
002390     05  ITEM-BUFFER-ROW OCCURS 50 TIMES INDEXED BY IB-IDX.
002400         10  IB-MED-CODE              PIC X(12).
002410         10  IB-QUANTITY               PIC 9(07).
002420         10  IB-PRICE-SUPPLIED         PIC X(01).
002430         10  IB-SUPPLIED-PRICE         PIC S9(10)V99.
002440         10  IB-UNIT-PRICE             PIC S9(10)V99.
002450         10  IB-LINE-TOTAL             PIC S9(10)V99.
002460         10  IB-TABLE-INDEX            PIC S9(05) COMP.
002470         10  IB-REJECT-REASON          PIC X(30).
002480     05  FILLER                   PIC X(01).
002490 
002500 01  LOOKUP-WORK-FIELDS.
002510     05  WK-REQUESTED-SO-FAR      PIC S9(07) VALUE ZERO.
002520     05  WK-AVAILABLE-STOCK       PIC S9(07) VALUE ZERO.
002530     05  WK-SUBSCRIPT             PIC S9(05) COMP VALUE ZERO.
002540     05  WK-FOUND-SW              PIC X(01) VALUE "N".
002550         88  WK-FOUND                       VALUE "Y".
002560     05  FILLER                   PIC X(01).
002570 
002580*    MIRRORS PHMCALC'S LINK-PARAMETERS LAYOUT FIELD FOR FIELD
002590*    (INCLUDING ITS TRAILING RESERVED BYTE) SO THE CALL USING
002600*    BELOW LINES UP ON THE CALLED PROGRAM'S LINKAGE SECTION.
002610 01  CALC-LINK-PARAMETERS.
002620     05  CLK-FUNCTION-CODE        PIC X(01).
002630     05  CLK-QUANTITY             PIC 9(07).
002640     05  CLK-UNIT-PRICE           PIC S9(10)V99.
002650     05  CLK-BASE-PRICE           PIC S9(10)V99.
002660     05  CLK-DISCOUNT-PCT         PIC S9(03)V99.
002670     05  CLK-RESULT-VALUE         PIC S9(10)V99.
002680     05  FILLER                   PIC X(01).
002690 
002700 01  RECEIPT-LINES.
002710     05  RCP-HEADER-LINE.
002720         10  FILLER                PIC X(06) VALUE "SALE #".
002730         10  RCP-SALE-ID           PIC X(12).
002740         10  FILLER                PIC X(02) VALUE SPACES.
002750         10  RCP-CUSTOMER          PIC X(30).
002760         10  FILLER                PIC X(30) VALUE SPACES.
002770     05  RCP-SUB-LINE.
002780         10  FILLER                PIC X(06) VALUE "PHONE:".
002790         10  RCP-PHONE             PIC X(20).
002800         10  FILLER                PIC X(04) VALUE "DATE".
002810         10  RCP-DATE              PIC 9(08).
002820         10  FILLER                PIC X(04) VALUE SPACES.
002830         10  RCP-PAYMENT           PIC X(08).
002840         10  FILLER                PIC X(30) VALUE SPACES.
002850     05  RCP-ITEM-LINE.
002860         10  RCP-BRAND             PIC X(30).
002870         10  RCP-QTY               PIC ZZZZZZ9.
002880         10  FILLER                PIC X(02) VALUE SPACES.
002890         10  RCP-UNIT-PRICE        PIC ZZZ,ZZZ,ZZ9.99.
002900         10  FILLER                PIC X(02) VALUE SPACES.
002910         10  RCP-LINE-TOTAL        PIC ZZZ,ZZZ,ZZ9.99.
002920         10  FILLER                PIC X(10) VALUE SPACES.
002930     05  RCP-TOTAL-LINE.
002940         10  FILLER                PIC X(14) VALUE "BASE PRICE    ".
002950         10  RCP-BASE              PIC ZZZ,ZZZ,ZZ9.99.
002960         10  FILLER                PIC X(04) VALUE "DISC".
002970         10  RCP-DISC-PCT          PIC ZZ9.99.
002980         10  FILLER                PIC X(01) VALUE SPACES.
002990         10  RCP-DISC-AMT          PIC ZZZ,ZZZ,ZZ9.99.
003000         10  FILLER                PIC X(06) VALUE " TOTAL".
003010         10  RCP-TOTAL             PIC ZZZ,ZZZ,ZZ9.99.
003020 
003030 01  ERROR-MESSAGE-LINE.
003040     05  ERM-SALE-ID              PIC X(12).
003050     05  FILLER                   PIC X(02) VALUE SPACES.
003060     05  ERM-REASON                PIC X(60).
003070     05  FILLER                   PIC X(06) VALUE SPACES.
003080 
003090*-----------------------------------------------------------------
003100 PROCEDURE                   DIVISION.
003110*-----------------------------------------------------------------
003120* MAIN PROCEDURE
003130*-----------------------------------------------------------------
003140 100-POST-SALES.
003150     PERFORM 200-INITIATE-SALE-POSTING
003160             THRU 200-INITIATE-SALE-POSTING-EXIT.
003170     PERFORM 200-PROCESS-SALE-TRANSACTIONS
003180             THRU 200-PROCESS-SALE-TRANSACTIONS-EXIT
003190             UNTIL SALETRAN-EOF.
003200     PERFORM 200-TERMINATE-SALE-POSTING
003210             THRU 200-TERMINATE-SALE-POSTING-EXIT.
003220
003230     STOP RUN.
003240*-----------------------------------------------------------------
003250* OPEN FILES, LOAD THE MEDICINE MASTER TABLE, PRIME THE READ.
003260*-----------------------------------------------------------------
003270 200-INITIATE-SALE-POSTING.
003280     PERFORM 300-OPEN-ALL-FILES THRU 300-OPEN-ALL-FILES-EXIT.
003290     PERFORM 300-LOAD-MEDICINE-TABLE
003300             THRU 300-LOAD-MEDICINE-TABLE-EXIT.
003310     PERFORM 300-READ-SALETRAN-FILE THRU 300-READ-SALETRAN-FILE-EXIT.
003320 200-INITIATE-SALE-POSTING-EXIT.
003330     EXIT.
003340*-----------------------------------------------------------------
003350* ONE PASS = ONE TRANSACTION: A HEADER RECORD FOLLOWED BY ITS
003360* ITEM RECORDS, UP TO (BUT NOT INCLUDING) THE NEXT HEADER.
003370*-----------------------------------------------------------------
003380 200-PROCESS-SALE-TRANSACTIONS.
003390     IF STH-IS-HEADER
003400         PERFORM 300-START-NEW-TRANSACTION
003410             THRU 300-START-NEW-TRANSACTION-EXIT
003420         PERFORM 300-READ-SALETRAN-FILE THRU 300-READ-SALETRAN-FILE-EXIT
003430         PERFORM 300-BUFFER-ONE-ITEM-LINE
003440             THRU 300-BUFFER-ONE-ITEM-LINE-EXIT
003450             UNTIL SALETRAN-EOF OR STH-IS-HEADER
003460         PERFORM 300-POST-ONE-TRANSACTION
003470             THRU 300-POST-ONE-TRANSACTION-EXIT
003480     ELSE
003490         PERFORM 300-WRITE-ORPHAN-ITEM-ERROR
003500             THRU 300-WRITE-ORPHAN-ITEM-ERROR-EXIT
003510         PERFORM 300-READ-SALETRAN-FILE THRU 300-READ-SALETRAN-FILE-EXIT
003520     END-IF.
003530 200-PROCESS-SALE-TRANSACTIONS-EXIT.
003540     EXIT.
003550*-----------------------------------------------------------------
003560* WRITE THE UPDATED MASTER TABLE BACK OUT, CLOSE, AND REPORT.
003570*-----------------------------------------------------------------
003580 200-TERMINATE-SALE-POSTING.
003590     PERFORM 300-UNLOAD-MEDICINE-TABLE
003600             THRU 300-UNLOAD-MEDICINE-TABLE-EXIT.
003610     PERFORM 300-CLOSE-ALL-FILES THRU 300-CLOSE-ALL-FILES-EXIT.
003620     DISPLAY "PHMSALE - TRANSACTIONS READ    " TRAN-READ-COUNT.
003630     DISPLAY "PHMSALE - TRANSACTIONS POSTED   " TRAN-POSTED-COUNT.
003640     DISPLAY "PHMSALE - TRANSACTIONS REJECTED " TRAN-REJECT-COUNT.
003650     DISPLAY "PHMSALE - ORPHAN ITEM RECORDS    " WS-ORPHAN-ITEM-CNT.
003660 200-TERMINATE-SALE-POSTING-EXIT.
003670     EXIT.
003680*-----------------------------------------------------------------
003690 300-OPEN-ALL-FILES.
003700     OPEN    INPUT   SALETRAN-FILE-IN
003710             INPUT   MEDMAST-FILE-IN
003720             OUTPUT  MEDMAST-FILE-OUT
003730             OUTPUT  SALEHDR-FILE-OUT
003740             OUTPUT  SALEITM-FILE-OUT
003750             OUTPUT  RECEIPT-FILE-OUT
003760             OUTPUT  ERROR-FILE-OUT.
003770 300-OPEN-ALL-FILES-EXIT.
003780     EXIT.
003790*-----------------------------------------------------------------
003800* LOAD THE MEDICINE MASTER, ALREADY SORTED ASCENDING BY CODE,
003810* INTO THE WORKING-STORAGE TABLE ONE ROW PER INPUT RECORD.
003820*-----------------------------------------------------------------
003830 300-LOAD-MEDICINE-TABLE.
003840     MOVE ZERO TO MEDTBL-COUNT.
003850     PERFORM 400-READ-MEDMAST-IN THRU 400-READ-MEDMAST-IN-EXIT.
003860     PERFORM 400-ADD-MEDMAST-TO-TABLE
003870         THRU 400-ADD-MEDMAST-TO-TABLE-EXIT
003880         UNTIL MEDMASTI-STATUS = "10".
003890     IF TRACE-SWITCH-ON AND MEDTBL-COUNT > 0
003900         DISPLAY "PHMSALE - FIRST MASTER ROW " MEDTBL-ROW-ONE-DUMP
003910     END-IF.
003920 300-LOAD-MEDICINE-TABLE-EXIT.
003930     EXIT.
003940*-----------------------------------------------------------------
003950 300-READ-SALETRAN-FILE.
003960     READ SALETRAN-FILE-IN
003970         AT END      MOVE "Y" TO SALETRAN-EOF-SW
003980         NOT AT END  ADD 1 TO TRAN-READ-COUNT.
003990 300-READ-SALETRAN-FILE-EXIT.
004000     EXIT.
004010*-----------------------------------------------------------------
004020 300-START-NEW-TRANSACTION.
004030     INITIALIZE CURRENT-SALE-HEADER ITEM-BUFFER-AREA.
004040     MOVE STH-SALE-ID            TO CSH-SALE-ID.
004050     MOVE STH-CUSTOMER-NAME       TO CSH-CUSTOMER-NAME.
004060     MOVE STH-CUSTOMER-PHONE      TO CSH-CUSTOMER-PHONE.
004070     MOVE STH-SALE-DATE           TO CSH-SALE-DATE.
004080     MOVE "CASH"                  TO CSH-PAYMENT-METHOD.
004090     IF STH-PAYMENT-METHOD = "transfer" OR STH-PAYMENT-METHOD =
004100             "TRANSFER"
004110         MOVE "TRANSFER"          TO CSH-PAYMENT-METHOD
004120     END-IF.
004130     MOVE ZERO                    TO CSH-DISCOUNT-PCT.
004140     IF STH-DISCOUNT-PCT IS NUMERIC
004150         IF STH-DISCOUNT-PCT >= 0 AND STH-DISCOUNT-PCT <= 100
004160             MOVE STH-DISCOUNT-PCT TO CSH-DISCOUNT-PCT
004170         END-IF
004180     END-IF.
004190     MOVE ZERO                    TO ITEM-BUFFER-COUNT.
004200 300-START-NEW-TRANSACTION-EXIT.
004210     EXIT.
004220*-----------------------------------------------------------------
004230* BUFFER ONE ITEM LINE OF THE CURRENT TRANSACTION.  ITEMS WHOSE
004240* SALE-ID DOES NOT MATCH THE HEADER ARE LOGGED AND SKIPPED - THE
004250* FEED IS EXPECTED TO BE WELL FORMED, BUT DPR-2077'S REVIEW
004260* ASKED FOR A SAFETY NET HERE TOO.
004270*-----------------------------------------------------------------
004280 300-BUFFER-ONE-ITEM-LINE.
004290     IF STI-IS-ITEM AND STI-SALE-ID = CSH-SALE-ID
004300         IF ITEM-BUFFER-COUNT < ITEM-BUFFER-MAX
004310             ADD 1 TO ITEM-BUFFER-COUNT
004320             SET IB-IDX TO ITEM-BUFFER-COUNT
004330             MOVE STI-MED-CODE        TO IB-MED-CODE (IB-IDX)
004340             MOVE STI-QUANTITY        TO IB-QUANTITY (IB-IDX)
004350             MOVE STI-PRICE-SUPPLIED  TO IB-PRICE-SUPPLIED (IB-IDX)
004360             MOVE STI-PRICE           TO IB-SUPPLIED-PRICE (IB-IDX)
004370             MOVE SPACES              TO IB-REJECT-REASON (IB-IDX)
004380         END-IF
004390     ELSE
004400         MOVE CSH-SALE-ID            TO ERM-SALE-ID
004410         MOVE "ITEM RECORD DOES NOT MATCH CURRENT SALE - SKIPPED"
004420                                      TO ERM-REASON
004430         WRITE ERROR-LINE-OUT        FROM ERROR-MESSAGE-LINE
004440     END-IF.
004450     PERFORM 300-READ-SALETRAN-FILE THRU 300-READ-SALETRAN-FILE-EXIT.
004460 300-BUFFER-ONE-ITEM-LINE-EXIT.
004470     EXIT.
004480*-----------------------------------------------------------------
004490* VALIDATE EVERY LINE, THEN (ONLY IF ALL LINES PASS) POST THE
004500* WHOLE TRANSACTION - NO PARTIAL POSTING.
004510*-----------------------------------------------------------------
004520 300-POST-ONE-TRANSACTION.
004530     SET TRANSACTION-OK TO TRUE.
004540     IF ITEM-BUFFER-COUNT = 0
004550         SET TRANSACTION-REJECTED TO TRUE
004560         MOVE CSH-SALE-ID            TO ERM-SALE-ID
004570         MOVE "REJECTED - SALE HAS NO LINE ITEMS" TO ERM-REASON
004580         WRITE ERROR-LINE-OUT        FROM ERROR-MESSAGE-LINE
004590     ELSE
004600         PERFORM 400-VALIDATE-ONE-ITEM-LINE
004610             THRU 400-VALIDATE-ONE-ITEM-LINE-EXIT
004620             VARYING WK-SUBSCRIPT FROM 1 BY 1
004630             UNTIL WK-SUBSCRIPT > ITEM-BUFFER-COUNT
004640     END-IF.
004650     IF TRANSACTION-OK
004660         PERFORM 400-COMMIT-TRANSACTION THRU 400-COMMIT-TRANSACTION-EXIT
004670         ADD 1 TO TRAN-POSTED-COUNT
004680     ELSE
004690         IF ITEM-BUFFER-COUNT > 0
004700             PERFORM 400-WRITE-ONE-REJECT-LINE
004710                 THRU 400-WRITE-ONE-REJECT-LINE-EXIT
004720                 VARYING WK-SUBSCRIPT FROM 1 BY 1
004730                 UNTIL WK-SUBSCRIPT > ITEM-BUFFER-COUNT
004740         END-IF
004750         ADD 1 TO TRAN-REJECT-COUNT
004760     END-IF.
004770 300-POST-ONE-TRANSACTION-EXIT.
004780     EXIT.
004790*-----------------------------------------------------------------
004800* ONE ERROR LOG LINE PER BAD LINE - ITEMS THAT PASSED VALIDATION
004810* STILL CARRY SPACES IN IB-REJECT-REASON AND ARE SKIPPED.
004820*-----------------------------------------------------------------
004830 400-WRITE-ONE-REJECT-LINE.
004840     SET IB-IDX TO WK-SUBSCRIPT.
004850     IF IB-REJECT-REASON (IB-IDX) NOT = SPACES
004860         MOVE CSH-SALE-ID            TO ERM-SALE-ID
004870         MOVE IB-REJECT-REASON (IB-IDX) TO ERM-REASON
004880         WRITE ERROR-LINE-OUT        FROM ERROR-MESSAGE-LINE
004890     END-IF.
004900 400-WRITE-ONE-REJECT-LINE-EXIT.
004910     EXIT.
004920*-----------------------------------------------------------------
004930 400-READ-MEDMAST-IN.
004940     READ MEDMAST-FILE-IN
004950         AT END      MOVE "10" TO MEDMASTI-STATUS
004960         NOT AT END  MOVE "00" TO MEDMASTI-STATUS.
004970 400-READ-MEDMAST-IN-EXIT.
004980     EXIT.
004990*-----------------------------------------------------------------
005000 400-ADD-MEDMAST-TO-TABLE.
005010     ADD 1 TO MEDTBL-COUNT.
005020     SET MT-IDX TO MEDTBL-COUNT.
005030     MOVE MEDIN-RECORD TO MEDTBL-ROW (MT-IDX).
005040     PERFORM 400-READ-MEDMAST-IN THRU 400-READ-MEDMAST-IN-EXIT.
005050 400-ADD-MEDMAST-TO-TABLE-EXIT.
005060     EXIT.
005070*-----------------------------------------------------------------
005080* VALIDATE ONE BUFFERED LINE: QUANTITY, MASTER LOOKUP, AND STOCK
005090* ON HAND NET OF QUANTITY ALREADY CLAIMED BY EARLIER LINES OF
005100* THIS SAME SALE FOR THE SAME ITEM (DPR-2077).
005110*-----------------------------------------------------------------
005120 400-VALIDATE-ONE-ITEM-LINE.
005130     SET IB-IDX TO WK-SUBSCRIPT.
005140     IF IB-QUANTITY (IB-IDX) < 1
005150         SET TRANSACTION-REJECTED TO TRUE
005160         MOVE "QUANTITY MUST BE AT LEAST 1" TO
005170                 IB-REJECT-REASON (IB-IDX)
005180     ELSE
005190         PERFORM 500-FIND-MEDICINE-IN-TABLE
005200             THRU 500-FIND-MEDICINE-IN-TABLE-EXIT
005210         IF NOT WK-FOUND
005220             SET TRANSACTION-REJECTED TO TRUE
005230             MOVE "MEDICINE CODE NOT ON MASTER FILE" TO
005240                     IB-REJECT-REASON (IB-IDX)
005250         ELSE
005260             MOVE WK-SUBSCRIPT TO IB-TABLE-INDEX (IB-IDX)
005270             PERFORM 500-SUM-REQUESTED-SO-FAR
005280                 THRU 500-SUM-REQUESTED-SO-FAR-EXIT
005290             MOVE MT-STOCK (IB-TABLE-INDEX (IB-IDX)) TO
005300                     WK-AVAILABLE-STOCK
005310             IF WK-REQUESTED-SO-FAR > WK-AVAILABLE-STOCK
005320                 SET TRANSACTION-REJECTED TO TRUE
005330                 MOVE "INSUFFICIENT STOCK FOR REQUESTED QUANTITY"
005340                         TO IB-REJECT-REASON (IB-IDX)
005350             ELSE
005360                 PERFORM 500-PRICE-ONE-ITEM-LINE
005370                     THRU 500-PRICE-ONE-ITEM-LINE-EXIT
005380             END-IF
005390         END-IF
005400     END-IF.
005410 400-VALIDATE-ONE-ITEM-LINE-EXIT.
005420     EXIT.
005430*-----------------------------------------------------------------
005440* SEARCH ALL NEEDS THE SUBSCRIPT RESTORED AFTER THE SEARCH SETS
005450* MT-IDX, SO WK-SUBSCRIPT IS RE-USED FOR THE OUTER VARYING LOOP
005460* AND THE RESULT IS CAPTURED INTO IB-TABLE-INDEX BEFORE RETURN.
005470*-----------------------------------------------------------------
005480 500-FIND-MEDICINE-IN-TABLE.
005490     MOVE "N" TO WK-FOUND-SW.
005500     SET MT-IDX TO 1.
005510     SEARCH ALL MEDTBL-ROW
005520         AT END
005530             MOVE "N" TO WK-FOUND-SW
005540         WHEN MT-CODE-NO (MT-IDX) = IB-MED-CODE (IB-IDX)
005550             SET WK-FOUND TO TRUE
005560             SET WK-SUBSCRIPT TO MT-IDX
005570     END-SEARCH.
005580 500-FIND-MEDICINE-IN-TABLE-EXIT.
005590     EXIT.
005600*-----------------------------------------------------------------
005610 500-SUM-REQUESTED-SO-FAR.
005620     MOVE IB-QUANTITY (IB-IDX) TO WK-REQUESTED-SO-FAR.
005630     IF IB-IDX > 1
005640         PERFORM 600-ADD-EARLIER-SAME-CODE-QTY
005650             THRU 600-ADD-EARLIER-SAME-CODE-QTY-EXIT
005660             VARYING IB-IDX FROM 1 BY 1
005670             UNTIL IB-IDX = WK-SUBSCRIPT
005680     END-IF.
005690     SET IB-IDX TO WK-SUBSCRIPT.
005700 500-SUM-REQUESTED-SO-FAR-EXIT.
005710     EXIT.
005720*-----------------------------------------------------------------
005730 500-PRICE-ONE-ITEM-LINE.
005740     IF IB-PRICE-SUPPLIED (IB-IDX) = "Y" AND
005750             IB-SUPPLIED-PRICE (IB-IDX) > ZERO
005760         MOVE IB-SUPPLIED-PRICE (IB-IDX) TO IB-UNIT-PRICE (IB-IDX)
005770     ELSE
005780         MOVE MT-PRICE (IB-TABLE-INDEX (IB-IDX))
005790                 TO IB-UNIT-PRICE (IB-IDX)
005800     END-IF.
005810     MOVE "E"                     TO CLK-FUNCTION-CODE.
005820     MOVE IB-QUANTITY (IB-IDX)    TO CLK-QUANTITY.
005830     MOVE IB-UNIT-PRICE (IB-IDX)  TO CLK-UNIT-PRICE.
005840     CALL "PHMCALC" USING CALC-LINK-PARAMETERS.
005850     MOVE CLK-RESULT-VALUE        TO IB-LINE-TOTAL (IB-IDX).
005860 500-PRICE-ONE-ITEM-LINE-EXIT.
005870     EXIT.
005880*-----------------------------------------------------------------
005890* NOTE - THIS PARAGRAPH DRIVES IB-IDX AS THE VARYING SUBSCRIPT;
005900* IT IS RESTORED BY THE CALLER IMMEDIATELY AFTER RETURN.
005910*-----------------------------------------------------------------
005920 600-ADD-EARLIER-SAME-CODE-QTY.
005930     IF IB-MED-CODE (IB-IDX) = IB-MED-CODE (WK-SUBSCRIPT)
005940         ADD IB-QUANTITY (IB-IDX) TO WK-REQUESTED-SO-FAR
005950     END-IF.
005960 600-ADD-EARLIER-SAME-CODE-QTY-EXIT.
005970     EXIT.
005980*-----------------------------------------------------------------
005990* ALL LINES PASSED - DECREMENT STOCK, WRITE THE ITEM AND HEADER
006000* RECORDS, COMPUTE THE DISCOUNT, AND PRINT THE RECEIPT.
006010*-----------------------------------------------------------------
006020 400-COMMIT-TRANSACTION.
006030     MOVE ZERO TO CSH-BASE-PRICE.
006040     PERFORM 500-POST-ONE-ITEM-LINE
006050         THRU 500-POST-ONE-ITEM-LINE-EXIT
006060         VARYING WK-SUBSCRIPT FROM 1 BY 1
006070         UNTIL WK-SUBSCRIPT > ITEM-BUFFER-COUNT.
006080     MOVE "D"                     TO CLK-FUNCTION-CODE.
006090     MOVE CSH-BASE-PRICE          TO CLK-BASE-PRICE.
006100     MOVE CSH-DISCOUNT-PCT        TO CLK-DISCOUNT-PCT.
006110     CALL "PHMCALC" USING CALC-LINK-PARAMETERS.
006120     MOVE CLK-RESULT-VALUE        TO CSH-DISCOUNTED-AMOUNT.
006130     COMPUTE CSH-TOTAL-AMOUNT =
006140             CSH-BASE-PRICE - CSH-DISCOUNTED-AMOUNT.
006150     PERFORM 500-WRITE-SALE-HEADER THRU 500-WRITE-SALE-HEADER-EXIT.
006160     PERFORM 500-PRINT-RECEIPT THRU 500-PRINT-RECEIPT-EXIT.
006170 400-COMMIT-TRANSACTION-EXIT.
006180     EXIT.
006190*-----------------------------------------------------------------
006200 500-POST-ONE-ITEM-LINE.
006210     SET IB-IDX TO WK-SUBSCRIPT.
006220     SUBTRACT IB-QUANTITY (IB-IDX) FROM
006230             MT-STOCK (IB-TABLE-INDEX (IB-IDX)).
006240     ADD IB-LINE-TOTAL (IB-IDX) TO CSH-BASE-PRICE.
006250     MOVE CSH-SALE-ID             TO ITM-SALE-ID.
006260     MOVE IB-MED-CODE (IB-IDX)    TO ITM-MED-CODE.
006270     MOVE IB-QUANTITY (IB-IDX)    TO ITM-QUANTITY.
006280     MOVE IB-UNIT-PRICE (IB-IDX)  TO ITM-PRICE.
006290     MOVE IB-PRICE-SUPPLIED (IB-IDX) TO ITM-PRICE-SUPPLIED.
006300     WRITE SALEITM-RECORD.
006310     ADD 1 TO ITEM-POSTED-COUNT.
006320 500-POST-ONE-ITEM-LINE-EXIT.
006330     EXIT.
006340*-----------------------------------------------------------------
006350 500-WRITE-SALE-HEADER.
006360     MOVE CSH-SALE-ID             TO SAL-ID.
006370     MOVE CSH-CUSTOMER-NAME       TO SAL-CUSTOMER-NAME.
006380     MOVE CSH-CUSTOMER-PHONE      TO SAL-CUSTOMER-PHONE.
006390     MOVE CSH-SALE-DATE           TO SAL-DATE.
006400     MOVE CSH-PAYMENT-METHOD      TO SAL-PAYMENT-METHOD.
006410     MOVE CSH-DISCOUNT-PCT        TO SAL-DISCOUNT-PCT.
006420     MOVE SPACES                  TO SAL-DISCOUNT-OPERATOR.
006430     IF CSH-DISCOUNT-PCT > ZERO
006440         MOVE "BATCHPST"          TO SAL-DISCOUNT-OPERATOR
006450     END-IF.
006460     MOVE CSH-BASE-PRICE          TO SAL-BASE-PRICE.
006470     MOVE CSH-DISCOUNTED-AMOUNT   TO SAL-DISCOUNTED-AMOUNT.
006480     MOVE CSH-TOTAL-AMOUNT        TO SAL-TOTAL-AMOUNT.
006490     WRITE SALEHDR-RECORD.
006500 500-WRITE-SALE-HEADER-EXIT.
006510     EXIT.
006520*-----------------------------------------------------------------
006530* SALE RECEIPT - SEE REPORTS SECTION: SALE RECEIPT (PER POSTED
006540* SALE).  CUSTOMER NAME BLANK PRINTS AS WALK-IN CUSTOMER.
006550*-----------------------------------------------------------------
006560 500-PRINT-RECEIPT.
006570     MOVE CSH-SALE-ID             TO RCP-SALE-ID.
006580     IF CSH-CUSTOMER-NAME = SPACES
006590         MOVE "WALK-IN CUSTOMER"  TO RCP-CUSTOMER
006600     ELSE
006610         MOVE CSH-CUSTOMER-NAME   TO RCP-CUSTOMER
006620     END-IF.
006630     WRITE RECEIPT-LINE-OUT       FROM RCP-HEADER-LINE.
006640     MOVE CSH-CUSTOMER-PHONE      TO RCP-PHONE.
006650     MOVE CSH-SALE-DATE           TO RCP-DATE.
006660     MOVE CSH-PAYMENT-METHOD      TO RCP-PAYMENT.
006670     WRITE RECEIPT-LINE-OUT       FROM RCP-SUB-LINE.
006680     PERFORM 600-PRINT-ONE-RECEIPT-LINE
006690         THRU 600-PRINT-ONE-RECEIPT-LINE-EXIT
006700         VARYING WK-SUBSCRIPT FROM 1 BY 1
006710         UNTIL WK-SUBSCRIPT > ITEM-BUFFER-COUNT.
006720     MOVE CSH-BASE-PRICE          TO RCP-BASE.
006730     MOVE CSH-DISCOUNT-PCT        TO RCP-DISC-PCT.
006740     MOVE CSH-DISCOUNTED-AMOUNT   TO RCP-DISC-AMT.
006750     MOVE CSH-TOTAL-AMOUNT        TO RCP-TOTAL.
006760     WRITE RECEIPT-LINE-OUT       FROM RCP-TOTAL-LINE.
006770     MOVE SPACES                  TO RECEIPT-LINE-OUT.
006780     WRITE RECEIPT-LINE-OUT.
006790 500-PRINT-RECEIPT-EXIT.
006800     EXIT.
006810*-----------------------------------------------------------------
006820 600-PRINT-ONE-RECEIPT-LINE.
006830     SET IB-IDX TO WK-SUBSCRIPT.
006840     MOVE MT-BRAND-NAME (IB-TABLE-INDEX (IB-IDX)) TO RCP-BRAND.
006850     MOVE IB-QUANTITY (IB-IDX)    TO RCP-QTY.
006860     MOVE IB-UNIT-PRICE (IB-IDX)  TO RCP-UNIT-PRICE.
006870     MOVE IB-LINE-TOTAL (IB-IDX)  TO RCP-LINE-TOTAL.
006880     WRITE RECEIPT-LINE-OUT       FROM RCP-ITEM-LINE.
006890 600-PRINT-ONE-RECEIPT-LINE-EXIT.
006900     EXIT.
006910*-----------------------------------------------------------------
006920* A REJECTED TRANSACTION WRITES ONE ERROR LINE PER FAILED ITEM,
006930* PLUS A SUMMARY LINE.  NO MASTER, SALE, OR RECEIPT RECORDS ARE
006940* WRITTEN - THE WHOLE TRANSACTION IS ROLLED BACK.
006950*-----------------------------------------------------------------
006960 300-WRITE-ORPHAN-ITEM-ERROR.
006970     ADD 1 TO WS-ORPHAN-ITEM-CNT.
006980     MOVE STI-SALE-ID             TO ERM-SALE-ID.
006990     MOVE "ITEM RECORD ENCOUNTERED WITH NO PRECEDING HEADER" TO
007000             ERM-REASON.
007010     WRITE ERROR-LINE-OUT         FROM ERROR-MESSAGE-LINE.
007020 300-WRITE-ORPHAN-ITEM-ERROR-EXIT.
007030     EXIT.
007040*-----------------------------------------------------------------
007050 300-UNLOAD-MEDICINE-TABLE.
007060     PERFORM 400-WRITE-ONE-MASTER-ROW
007070         THRU 400-WRITE-ONE-MASTER-ROW-EXIT
007080         VARYING MT-IDX FROM 1 BY 1
007090         UNTIL MT-IDX > MEDTBL-COUNT.
007100 300-UNLOAD-MEDICINE-TABLE-EXIT.
007110     EXIT.
007120*-----------------------------------------------------------------
007130 400-WRITE-ONE-MASTER-ROW.
007140     MOVE MEDTBL-ROW (MT-IDX)     TO MEDOUT-RECORD.
007150     WRITE MEDOUT-RECORD.
007160 400-WRITE-ONE-MASTER-ROW-EXIT.
007170     EXIT.
007180*-----------------------------------------------------------------
007190 300-CLOSE-ALL-FILES.
007200     CLOSE   SALETRAN-FILE-IN
007210             MEDMAST-FILE-IN
007220             MEDMAST-FILE-OUT
007230             SALEHDR-FILE-OUT
007240             SALEITM-FILE-OUT
007250             RECEIPT-FILE-OUT
007260             ERROR-FILE-OUT.
007270 300-CLOSE-ALL-FILES-EXIT.
007280     EXIT.
007290 
007300 
007310 
