000010******************************************************************
000020* PROGRAM:  PHMSUMM
000030* COASTAL RX DISTRIBUTORS, INC. - DATA PROCESSING CENTER
000040*
000050* NIGHTLY DASHBOARD SUMMARY JOB.  MAKES TWO INDEPENDENT SEQUENTIAL
000060* PASSES - ONE OVER THE CLASSIFIED MEDICINE FILE TO ACCUMULATE
000070* STOCK, INVENTORY VALUE AND DEPARTMENT TOTALS, ONE OVER THE
000080* POSTED SALE HEADER/ITEM FILES TO ACCUMULATE TODAY'S AND
000090* CUMULATIVE SALES, TOP-5 MOVERS AND THE 7-DAY TREND - THEN PRINTS
000100* THE SEVEN-SECTION DASHBOARD SUMMARY REPORT MANAGEMENT SEES EACH
000110* MORNING.
000120*
000130* USED FILES
000140*    - CLASSIFIED MEDICINE  (SEQUENTIAL) : CLSMASTI
000150*    - DEPARTMENT MASTER    (SEQUENTIAL) : DEPTMSTI
000160*    - SALE HEADER          (SEQUENTIAL) : SALEHDRI
000170*    - SALE ITEM            (SEQUENTIAL) : SALEITMI
000180*    - SUMMARY REPORT       (LINE SEQ.)  : SUMRPTO
000190*------------------------------------------------------------
000200* CHANGE LOG
000210*   1989-05-22  M.FEENEY     ORIGINAL - CONVERTED THE WEEKLY
000220*                            INVENTORY/SUPPLIER CARD-IMAGE
000230*                            RECONCILE JOB INTO THE NIGHTLY
000240*                            STOCK-AND-SALES DASHBOARD.
000250*   1994-02-18  S.VANCE      ADDED THE DEPARTMENT-BY-DEPARTMENT
000260*                            STOCK VALUE BREAKOUT REQUESTED BY
000270*                            WAREHOUSE MANAGEMENT.
000280*   1996-11-04  T.IGARASHI   ADDED TOP-5 MOVERS AND THE 7-DAY
000290*                            SALES TREND SECTION FOR THE NEW
000300*                            MERCHANDISING REVIEW MEETING
000310*                            (REQUEST DPR-2156).
000320*   1998-10-05  T.IGARASHI   Y2K REMEDIATION - PROCESSING DATE AND
000330*                            THE 7-DAY WINDOW ARE NOW WINDOWED TO
000340*                            A 4-DIGIT CENTURY, SAME RULE AS THE
000350*                            CLASSIFIER JOB (PHMCLASS).
000360*   1999-08-17  S.VANCE      ADDED THE FIXED PROFIT-MARGIN AND
000370*                            CUSTOMER-SATISFACTION LINES TO THE
000380*                            ANALYTICS SECTION PER MARKETING'S
000390*                            REQUEST - FIGURES SUPPLIED BY
000400*                            MARKETING, NOT COMPUTED HERE.
000410*   2000-01-05  K.ORTIZ      Y2K CUTOVER CONFIRMATION - FIRST
000420*                            DASHBOARD RUN OF 2000 CHECKED BY HAND,
000430*                            INCLUDING THE 7-DAY TREND TABLE WHICH
000440*                            CROSSES THE CENTURY BOUNDARY. NO
000450*                            PROBLEM FOUND.
000460******************************************************************
000470 IDENTIFICATION              DIVISION.
000480*-----------------------------------------------------------------
000490 PROGRAM-ID.                 PHMSUMM.
000500 AUTHOR.                     M. FEENEY.
000510 INSTALLATION.               COASTAL RX DISTRIBUTORS, INC.
000520 DATE-WRITTEN.                1989-05-22.
000530 DATE-COMPILED.
000540 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE.
000550******************************************************************
000560 ENVIRONMENT                 DIVISION.
000570*-----------------------------------------------------------------
000580 CONFIGURATION               SECTION.
000590 SOURCE-COMPUTER.            IBM-4341.
000600 OBJECT-COMPUTER.            IBM-4341.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630*-----------------------------------------------------------------
000640 INPUT-OUTPUT                SECTION.
000650 FILE-CONTROL.
000660     SELECT  CLSMAST-FILE-IN
000670             ASSIGN TO CLSMASTI
000680             ORGANIZATION IS SEQUENTIAL
000690             FILE STATUS IS CLSMASTI-STATUS.
000700 
000710     SELECT  DEPTMAST-FILE-IN
000720             ASSIGN TO DEPTMSTI
000730             ORGANIZATION IS SEQUENTIAL
000740             FILE STATUS IS DEPTMSTI-STATUS.
000750 
000760     SELECT  SALEHDR-FILE-IN
000770             ASSIGN TO SALEHDRI
000780             ORGANIZATION IS SEQUENTIAL
000790             FILE STATUS IS SALEHDRI-STATUS.
000800 
000810     SELECT  SALEITM-FILE-IN
000820             ASSIGN TO SALEITMI
000830             ORGANIZATION IS SEQUENTIAL
000840             FILE STATUS IS SALEITMI-STATUS.
000850 
000860     SELECT  SUMRPT-FILE-OUT
000870             ASSIGN TO SUMRPTO
000880             ORGANIZATION IS LINE SEQUENTIAL
000890             FILE STATUS IS SUMRPTO-STATUS.
000900 
000910******************************************************************
000920 DATA                        DIVISION.
000930*-----------------------------------------------------------------
000940 FILE                        SECTION.
000950 FD  CLSMAST-FILE-IN
000960     RECORD CONTAINS 185 CHARACTERS.
000970 01  CLSMAST-RECORD-IN.
000980     05  CLS-MEDMAST-DATA        PIC X(180).
000990     05  CLS-STATUS-FLAGS.
001000         10  CLS-OUT-OF-STOCK        PIC X(01).
001010         10  CLS-LOW-STOCK           PIC X(01).
001020         10  CLS-EXPIRED             PIC X(01).
001030         10  CLS-NEARLY-EXPIRED      PIC X(01).
001040     05  FILLER                  PIC X(01).
001050*    ALTERNATE VIEW OF THE CLASSIFIED RECORD - THE MEDMAST FIELDS
001060*    INSIDE CLS-MEDMAST-DATA, USED DIRECTLY BY THE ACCUMULATION
001070*    PARAGRAPHS INSTEAD OF UNLOADING THE GROUP FIELD BY FIELD.
001080 01  CLSMAST-MEDMAST-VIEW REDEFINES CLSMAST-RECORD-IN.
001090     05  CMV-CODE-NO             PIC X(12).
001100     05  CMV-BRAND-NAME          PIC X(30).
001110     05  CMV-GENERIC-NAME        PIC X(30).
001120     05  CMV-BATCH-NO            PIC X(10).
001130     05  CMV-MANUF-DATE          PIC 9(08).
001140     05  CMV-EXPIRE-DATE         PIC 9(08).
001150     05  CMV-PRICE               PIC S9(10)V99.
001160     05  CMV-STOCK               PIC S9(07).
001170     05  CMV-LOW-STOCK-THRESH    PIC 9(05).
001180     05  CMV-COMPANY-NAME        PIC X(30).
001190     05  CMV-DEPT-CODE           PIC X(10).
001200     05  CMV-UNIT                PIC X(12).
001210     05  FILLER                  PIC X(06).
001220     05  FILLER                  PIC X(05).
001230 
001240 FD  DEPTMAST-FILE-IN
001250     RECORD CONTAINS 40 CHARACTERS.
001260 COPY "DEPTMAST.cpy".
001270 
001280 FD  SALEHDR-FILE-IN
001290     RECORD CONTAINS 130 CHARACTERS.
001300 COPY "SALEHDR.cpy".
001310 
001320 FD  SALEITM-FILE-IN
001330     RECORD CONTAINS 46 CHARACTERS.
001340 COPY "SALEITM.cpy".
001350 
001360 FD  SUMRPT-FILE-OUT
001370     RECORD CONTAINS 80 CHARACTERS.
001380 01  SUMRPT-RECORD-OUT           PIC X(80).
001390*-----------------------------------------------------------------
001400 WORKING-STORAGE             SECTION.
001410*-----------------------------------------------------------------
001420*    COUNTS MASTER ITEMS WITH ZERO SALES QUANTITY OVER THE WHOLE
001430*    SALES HISTORY - MERCHANDISING WANTS A SLOW-MOVER FIGURE
001440*    ALONGSIDE THE TOP-5 SECTION, NOT JUST THE MOVERS THEMSELVES.
001450 77  WS-ZERO-SALES-ITEM-CNT   PIC S9(07) COMP VALUE ZERO.
001460 01  SWITCHES-AND-COUNTERS.
001470     05  CLSMAST-EOF-SW           PIC X(01) VALUE "N".
001480         88  CLSMAST-EOF                     VALUE "Y".
001490     05  DEPTMAST-EOF-SW          PIC X(01) VALUE "N".
001500         88  DEPTMAST-EOF                    VALUE "Y".
001510     05  SALEHDR-EOF-SW           PIC X(01) VALUE "N".
001520         88  SALEHDR-EOF                     VALUE "Y".
001530     05  SALEITM-EOF-SW           PIC X(01) VALUE "N".
001540         88  SALEITM-EOF                     VALUE "Y".
001550     05  WS-DEPT-FOUND-SW         PIC X(01) VALUE "N".
001560         88  WS-DEPT-FOUND                   VALUE "Y".
001570     05  CNT-TOTAL-ITEMS          PIC S9(07) COMP VALUE ZERO.
001580     05  CNT-LOW-STOCK            PIC S9(07) COMP VALUE ZERO.
001590     05  CNT-OUT-OF-STOCK         PIC S9(07) COMP VALUE ZERO.
001600     05  CNT-EXPIRED              PIC S9(07) COMP VALUE ZERO.
001610     05  CNT-NEARLY-EXPIRED       PIC S9(07) COMP VALUE ZERO.
001620     05  CNT-SALES                PIC S9(07) COMP VALUE ZERO.
001630     05  CNT-DEPT-TABLE           PIC S9(05) COMP VALUE ZERO.
001640     05  CNT-MED-TABLE            PIC S9(05) COMP VALUE ZERO.
001650     05  WK-SUBSCRIPT             PIC S9(05) COMP VALUE ZERO.
001660     05  WK-SUBSCRIPT-2           PIC S9(05) COMP VALUE ZERO.
001670     05  WK-BEST-QTY              PIC S9(09) COMP VALUE ZERO.
001680     05  WK-BEST-INDEX            PIC S9(05) COMP VALUE ZERO.
001690     05  WK-RANK                  PIC S9(02) COMP VALUE ZERO.
001700     05  FILLER                   PIC X(01).
001710 
001720 01  FILE-STATUS-GROUP.
001730     05  CLSMASTI-STATUS          PIC X(02).
001740     05  DEPTMSTI-STATUS          PIC X(02).
001750     05  SALEHDRI-STATUS          PIC X(02).
001760     05  SALEITMI-STATUS          PIC X(02).
001770     05  SUMRPTO-STATUS           PIC X(02).
001780     05  FILLER                   PIC X(01).
001790 
001800*    TODAY'S PROCESSING DATE, WINDOWED THE SAME WAY THE 1998 Y2K
001810*    PROJECT WINDOWED EVERY OTHER 2-DIGIT YEAR IN THIS SHOP.
001820 01  WS-SYSTEM-DATE-RAW.
001830     05  WS-SYS-YY                PIC 9(02).
001840     05  WS-SYS-MM                PIC 9(02).
001850     05  WS-SYS-DD                PIC 9(02).
001860     05  FILLER                   PIC X(01).
001870 
001880*    NOTE - WS-TODAY-BREAKDOWN AND WS-WORK-BREAKDOWN BELOW ARE
001890*    BYTE-FOR-BYTE REDEFINES OF AN 8-DIGIT ELEMENTARY DATE FIELD
001900*    (CCYY+MM+DD=8), SO NEITHER CAN CARRY ITS OWN FILLER WITHOUT
001910*    WIDENING THE UNDERLYING DATE FIELD THEY ALIAS.
001920 01  WS-TODAY-CCYYMMDD            PIC 9(08) VALUE ZERO.
001930 01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-CCYYMMDD.
001940     05  WS-TODAY-CCYY            PIC 9(04).
001950     05  WS-TODAY-MM              PIC 9(02).
001960     05  WS-TODAY-DD              PIC 9(02).
001970 
001980*    ROLLING WORK DATE USED BY THE 7-DAY TREND-TABLE BUILDER -
001990*    STARTS AT TODAY AND IS WALKED BACKWARD ONE DAY AT A TIME.
002000 01  WS-WORK-CCYYMMDD             PIC 9(08) VALUE ZERO.
002010 01  WS-WORK-BREAKDOWN REDEFINES WS-WORK-CCYYMMDD.
002020     05  WS-WORK-CCYY             PIC 9(04).
002030     05  WS-WORK-MM               PIC 9(02).
002040     05  WS-WORK-DD               PIC 9(02).
002050 
002060*    CALENDAR-MONTH LENGTH TABLE - SAME SHAPE AS THE CLASSIFIER
002070*    JOB'S (PHMCLASS) TABLE; DUPLICATED HERE RATHER THAN SHARED
002080*    SINCE THIS SHOP HAS NO COMMON DATE-MATH COPYBOOK.  THE
002090*    MONTH-LENGTH-R REDEFINES BELOW IS AN EXACT 24-BYTE ALIAS
002100*    OF THE 12-ENTRY TABLE AND CANNOT CARRY ITS OWN FILLER.
002110 01  MONTH-LENGTH-TABLE.
002120     05  FILLER                   PIC 9(02) VALUE 31.
002130     05  FILLER                   PIC 9(02) VALUE 28.
002140     05  FILLER                   PIC 9(02) VALUE 31.
002150     05  FILLER                   PIC 9(02) VALUE 30.
002160     05  FILLER                   PIC 9(02) VALUE 31.
002170     05  FILLER                   PIC 9(02) VALUE 30.
002180     05  FILLER                   PIC 9(02) VALUE 31.
002190     05  FILLER                   PIC 9(02) VALUE 31.
002200     05  FILLER                   PIC 9(02) VALUE 30.
002210     05  FILLER                   PIC 9(02) VALUE 31.
002220     05  FILLER                   PIC 9(02) VALUE 30.
002230     05  FILLER                   PIC 9(02) VALUE 31.
002240 01  MONTH-LENGTH-R REDEFINES MONTH-LENGTH-TABLE.
002250     05  MONTH-LEN                PIC 9(02) OCCURS 12 TIMES.
002260 
002270 01  WS-MONTH-LEN-WORK            PIC 9(02) VALUE ZERO.
002280 01  WS-LEAP-QUOTIENT             PIC S9(05) COMP VALUE ZERO.
002290 01  WS-LEAP-REMAINDER            PIC S9(05) COMP VALUE ZERO.
002300 
002310*    PER-DEPARTMENT ACCUMULATOR TABLE, LOADED FROM THE DEPARTMENT
002320*    MASTER (SORTED BY DPT-CODE) AT JOB START, THEN RE-SEQUENCED
002330*    INTO DEPARTMENT-NAME ORDER BY 500-SORT-DEPT-TABLE-BY-NAME
002340*    BEFORE THE DEPARTMENT STATS SECTION PRINTS.  A TABLE OF
002350*    WHOLE-DEPARTMENT COUNT DOES NOT NEED THE SORT VERB - A
002360*    STRAIGHT SELECTION-SORT PASS IS PLENTY AND KEEPS THE JOB TO
002370*    ONE IN-MEMORY TABLE INSTEAD OF A THIRD SORT WORK FILE.
002380 01  DEPT-TABLE-AREA.
002390     05  FILLER                   PIC X(01).
002400     05  DEPT-TABLE-ROW OCCURS 1 TO 500 TIMES
002410             DEPENDING ON CNT-DEPT-TABLE
002420             INDEXED BY DT-IDX.
002430         10  DT-CODE              PIC X(10).
002440         10  DT-NAME              PIC X(30).
002450         10  DT-ITEM-COUNT        PIC S9(07) COMP VALUE ZERO.
002460         10  DT-INV-VALUE         PIC S9(10)V99 VALUE ZERO.
002470 
002480*    ONE-ROW SWAP AREA FOR 600-SWAP-DEPT-TABLE-ROWS - FIELDS ARE
002490*    SWAPPED ONE AT A TIME RATHER THAN VIA A WHOLE-ROW REDEFINES,
002500*    SINCE DT-ITEM-COUNT IS COMP AND ITS STORAGE WIDTH IS NOT A
002510*    FIXED NUMBER OF CHARACTER POSITIONS ON EVERY COMPILER.
002520 01  SWAP-WORK-AREA.
002530     05  WS-SWAP-CODE             PIC X(10).
002540     05  WS-SWAP-NAME             PIC X(30).
002550     05  WS-SWAP-ITEM-COUNT       PIC S9(07) COMP VALUE ZERO.
002560     05  WS-SWAP-INV-VALUE        PIC S9(10)V99 VALUE ZERO.
002570     05  FILLER                   PIC X(01).
002580 
002590*    ITEMS WITH NO MATCHING DEPARTMENT CODE FALL INTO THIS
002600*    BLANK/NONE BUCKET RATHER THAN THE TABLE ABOVE.
002610 01  DEPT-NONE-BUCKET.
002620     05  DN-ITEM-COUNT            PIC S9(07) COMP VALUE ZERO.
002630     05  DN-INV-VALUE             PIC S9(10)V99 VALUE ZERO.
002640     05  FILLER                   PIC X(01).
002650 
002660*    IN-MEMORY MEDICINE TABLE, LOADED DURING THE INVENTORY PASS
002670*    AND CARRIED FORWARD INTO THE SALES PASS SO ITM-MED-CODE CAN
002680*    BE RESOLVED TO A BRAND NAME FOR THE TOP-5 SECTION, AND SO
002690*    THE STOCK-ALERT SUB-LISTS CAN BE PRINTED FROM ONE TABLE
002700*    WITHOUT A SECOND READ OF THE MEDICINE FILE.  SAME ASCENDING-
002710*    KEY/SEARCH ALL SHAPE THE POSTING JOBS USE (PHMSALE, PHMREFIL).
002720 01  MEDTBL-AREA.
002730     05  FILLER                   PIC X(01).
002740     05  MEDTBL-ROW OCCURS 1 TO 5000 TIMES
002750             DEPENDING ON CNT-MED-TABLE
002760             ASCENDING KEY IS MT-CODE-NO
002770             INDEXED BY MT-IDX.
002780         10  MT-CODE-NO           PIC X(12).
002790         10  MT-BRAND-NAME        PIC X(30).
002800         10  MT-STOCK             PIC S9(07).
002810         10  MT-EXPIRE-DATE       PIC 9(08).
002820         10  MT-LOW-STOCK-SW      PIC X(01).
002830         10  MT-OUT-OF-STOCK-SW   PIC X(01).
002840         10  MT-NEARLY-EXPIRED-SW PIC X(01).
002850         10  MT-PICKED-SW         PIC X(01) VALUE "N".
002860         10  MT-SALES-QTY         PIC S9(09) COMP VALUE ZERO.
002870 
002880*    TOP-5 RESULT TABLE - FILLED BY 500-FIND-TOP-5-ITEMS, WHICH
002890*    SCANS MEDTBL-AREA FOR THE CURRENT HIGHEST MT-SALES-QTY FIVE
002900*    TIMES, EXCLUDING ROWS ALREADY PICKED (MT-PICKED-SW).
002910 01  TOP5-TABLE.
002920     05  FILLER                   PIC X(01).
002930     05  TOP5-ROW OCCURS 5 TIMES.
002940         10  T5-BRAND-NAME        PIC X(30).
002950         10  T5-QUANTITY          PIC S9(09) COMP VALUE ZERO.
002960 
002970*    7-DAY TREND TABLE - TR-DATE (1) IS TODAY-6, TR-DATE (7) IS
002980*    TODAY, BUILT ONCE AT JOB START BY 500-BUILD-TREND-DATE-TABLE,
002990*    THEN ACCUMULATED INTO DURING THE SALES PASS.
003000 01  TREND-TABLE.
003010     05  FILLER                   PIC X(01).
003020     05  TREND-ROW OCCURS 7 TIMES.
003030         10  TR-DATE              PIC 9(08) VALUE ZERO.
003040         10  TR-TOTAL-AMOUNT      PIC S9(10)V99 VALUE ZERO.
003050         10  TR-SALE-COUNT        PIC S9(05) COMP VALUE ZERO.
003060 
003070*    RUN-WIDE SALES AND STOCK ACCUMULATORS.
003080 01  RUN-TOTALS.
003090     05  RT-TODAY-QTY-SOLD        PIC S9(09) COMP VALUE ZERO.
003100     05  RT-CUML-QTY-SOLD         PIC S9(09) COMP VALUE ZERO.
003110     05  RT-TODAY-REVENUE         PIC S9(10)V99 VALUE ZERO.
003120     05  RT-CUML-REVENUE          PIC S9(10)V99 VALUE ZERO.
003130     05  RT-AVG-ORDER-VALUE       PIC S9(10)V99 VALUE ZERO.
003140     05  RT-INVENTORY-VALUE       PIC S9(12)V99 VALUE ZERO.
003150     05  RT-INVENTORY-TURNOVER    PIC S9(05)V99 VALUE ZERO.
003160     05  RT-7DAY-REVENUE          PIC S9(10)V99 VALUE ZERO.
003170     05  RT-7DAY-SALE-COUNT       PIC S9(05) COMP VALUE ZERO.
003180     05  FILLER                   PIC X(01).
003190 
003200*    FIXED MARKETING-SUPPLIED FIGURES - SEE 1999-08-17 CHANGE LOG
003210*    ENTRY.  NOT COMPUTED BY THIS JOB.
003220 01  FIXED-MARKETING-FIGURES.
003230     05  FMF-PROFIT-MARGIN        PIC 9(03)V9 VALUE 24.5.
003240     05  FMF-CUST-SATISFACTION    PIC 9(03)V9 VALUE 94.2.
003250     05  FMF-NEW-CUSTOMERS        PIC 9(05) VALUE 28.
003260     05  FILLER                   PIC X(01).
003270 
003280*-----------------------------------------------------------------
003290*    PRINT LINES FOR THE SEVEN REPORT SECTIONS.
003300*-----------------------------------------------------------------
003310 01  RPT-TITLE-LINE.
003320     05  FILLER                   PIC X(20) VALUE SPACES.
003330     05  RPT-TITLE-TEXT           PIC X(40).
003340     05  FILLER                   PIC X(20) VALUE SPACES.
003350 
003360 01  RPT-BLANK-LINE                  PIC X(80) VALUE SPACES.
003370 
003380 01  RPT-LABEL-COUNT-LINE.
003390     05  RLC-LABEL                PIC X(30).
003400     05  FILLER                   PIC X(10) VALUE SPACES.
003410     05  RLC-COUNT                PIC ZZZZZZZZ9.
003420     05  FILLER                   PIC X(31) VALUE SPACES.
003430 
003440 01  RPT-LABEL-MONEY-LINE.
003450     05  RLM-LABEL                PIC X(30).
003460     05  FILLER                   PIC X(10) VALUE SPACES.
003470     05  RLM-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99.
003480     05  FILLER                   PIC X(26) VALUE SPACES.
003490 
003500 01  RPT-TOP5-LINE.
003510     05  RT5-RANK                 PIC Z9.
003520     05  FILLER                   PIC X(02) VALUE SPACES.
003530     05  RT5-BRAND-NAME           PIC X(30).
003540     05  FILLER                   PIC X(02) VALUE SPACES.
003550     05  RT5-QUANTITY             PIC ZZZ,ZZZ,ZZ9.
003560     05  FILLER                   PIC X(33) VALUE SPACES.
003570 
003580 01  RPT-DEPT-LINE.
003590     05  RDP-NAME                 PIC X(30).
003600     05  FILLER                   PIC X(02) VALUE SPACES.
003610     05  RDP-ITEM-COUNT           PIC ZZZ,ZZ9.
003620     05  FILLER                   PIC X(02) VALUE SPACES.
003630     05  RDP-INV-VALUE            PIC ZZZ,ZZZ,ZZ9.99.
003640     05  FILLER                   PIC X(25) VALUE SPACES.
003650 
003660 01  RPT-ALERT-STOCK-LINE.
003670     05  RAS-BRAND-NAME           PIC X(30).
003680     05  FILLER                   PIC X(02) VALUE SPACES.
003690     05  RAS-STOCK                PIC ZZZ,ZZ9.
003700     05  FILLER                   PIC X(41) VALUE SPACES.
003710 
003720 01  RPT-ALERT-NAME-ONLY-LINE.
003730     05  RAN-BRAND-NAME           PIC X(30).
003740     05  FILLER                   PIC X(50) VALUE SPACES.
003750 
003760 01  RPT-ALERT-EXPIRE-LINE.
003770     05  REX-BRAND-NAME           PIC X(30).
003780     05  FILLER                   PIC X(02) VALUE SPACES.
003790     05  REX-EXPIRE-DATE          PIC 9(08).
003800     05  FILLER                   PIC X(40) VALUE SPACES.
003810 
003820 01  RPT-TREND-LINE.
003830     05  RTD-DATE                 PIC 9(08).
003840     05  FILLER                   PIC X(05) VALUE SPACES.
003850     05  RTD-TOTAL-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99.
003860     05  FILLER                   PIC X(53) VALUE SPACES.
003870*-----------------------------------------------------------------
003880 PROCEDURE                   DIVISION.
003890*-----------------------------------------------------------------
003900* MAIN PROCEDURE - TWO INDEPENDENT SEQUENTIAL PASSES, THEN PRINT.
003910* SAME SHAPE THE OLD CARD-IMAGE CONVERSION JOB USED FOR ITS TWO
003920* UNRELATED FILES - ONE PASS PER SOURCE, EACH SELF-CONTAINED.
003930*-----------------------------------------------------------------
003940 100-PRINT-DASHBOARD-SUMMARY.
003950     PERFORM 200-INITIATE-SUMMARY THRU 200-INITIATE-SUMMARY-EXIT.
003960     PERFORM 200-ACCUMULATE-INVENTORY-DATA
003970             THRU 200-ACCUMULATE-INVENTORY-DATA-EXIT.
003980     PERFORM 200-ACCUMULATE-SALES-DATA
003990             THRU 200-ACCUMULATE-SALES-DATA-EXIT.
004000     PERFORM 200-PRINT-SUMMARY-REPORT
004010             THRU 200-PRINT-SUMMARY-REPORT-EXIT.
004020     PERFORM 200-TERMINATE-SUMMARY THRU 200-TERMINATE-SUMMARY-EXIT.
004030
004040     STOP RUN.
004050*-----------------------------------------------------------------
004060 200-INITIATE-SUMMARY.
004070     PERFORM 300-OPEN-ALL-FILES THRU 300-OPEN-ALL-FILES-EXIT.
004080     PERFORM 300-DETERMINE-PROCESSING-DATE
004090             THRU 300-DETERMINE-PROCESSING-DATE-EXIT.
004100     PERFORM 500-BUILD-TREND-DATE-TABLE
004110             THRU 500-BUILD-TREND-DATE-TABLE-EXIT.
004120     PERFORM 300-LOAD-DEPARTMENT-TABLE
004130             THRU 300-LOAD-DEPARTMENT-TABLE-EXIT.
004140 200-INITIATE-SUMMARY-EXIT.
004150     EXIT.
004160*-----------------------------------------------------------------
004170* PASS 1 - INVENTORY.  ACCUMULATES STOCK COUNTS, INVENTORY VALUE,
004180* PER-DEPARTMENT TOTALS, AND LOADS MEDTBL-AREA FOR PASS 2'S
004190* TOP-5 AND STOCK-ALERT LOOKUPS.
004200*-----------------------------------------------------------------
004210 200-ACCUMULATE-INVENTORY-DATA.
004220     PERFORM 300-READ-CLSMAST-FILE THRU 300-READ-CLSMAST-FILE-EXIT.
004230     PERFORM 300-ACCUMULATE-ONE-ITEM
004240             THRU 300-ACCUMULATE-ONE-ITEM-EXIT
004250             UNTIL CLSMAST-EOF.
004260     PERFORM 500-SORT-DEPT-TABLE-BY-NAME
004270             THRU 500-SORT-DEPT-TABLE-BY-NAME-EXIT.
004280 200-ACCUMULATE-INVENTORY-DATA-EXIT.
004290     EXIT.
004300*-----------------------------------------------------------------
004310* PASS 2 - SALES.  HEADER AND ITEM FILES ARE READ IN LOCK STEP -
004320* SALEITM-FILE-IN WAS WRITTEN DIRECTLY BEHIND ITS OWN HEADER BY
004330* PHMSALE, SO THE ITEM RECORDS FOR ONE SALE ARE A CONTIGUOUS
004340* BLOCK MATCHING THE CURRENT HEADER'S SAL-ID.
004350*-----------------------------------------------------------------
004360 200-ACCUMULATE-SALES-DATA.
004370     PERFORM 300-READ-SALEHDR-FILE THRU 300-READ-SALEHDR-FILE-EXIT.
004380     PERFORM 300-READ-SALEITM-FILE THRU 300-READ-SALEITM-FILE-EXIT.
004390     PERFORM 300-ACCUMULATE-ONE-SALE
004400             THRU 300-ACCUMULATE-ONE-SALE-EXIT
004410             UNTIL SALEHDR-EOF.
004420     PERFORM 500-FIND-TOP-5-ITEMS THRU 500-FIND-TOP-5-ITEMS-EXIT.
004430     PERFORM 500-COMPUTE-AVERAGE-ORDER-VALUE
004440             THRU 500-COMPUTE-AVERAGE-ORDER-VALUE-EXIT.
004450     PERFORM 500-COMPUTE-INVENTORY-TURNOVER
004460             THRU 500-COMPUTE-INVENTORY-TURNOVER-EXIT.
004470 200-ACCUMULATE-SALES-DATA-EXIT.
004480     EXIT.
004490*-----------------------------------------------------------------
004500 200-PRINT-SUMMARY-REPORT.
004510     PERFORM 300-PRINT-STOCK-SUMMARY THRU 300-PRINT-STOCK-SUMMARY-EXIT.
004520     PERFORM 300-PRINT-SALES-SUMMARY THRU 300-PRINT-SALES-SUMMARY-EXIT.
004530     PERFORM 300-PRINT-ANALYTICS THRU 300-PRINT-ANALYTICS-EXIT.
004540     PERFORM 300-PRINT-TOP-5-SELLING
004550             THRU 300-PRINT-TOP-5-SELLING-EXIT.
004560     PERFORM 300-PRINT-DEPARTMENT-STATS
004570             THRU 300-PRINT-DEPARTMENT-STATS-EXIT.
004580     PERFORM 300-PRINT-STOCK-ALERTS THRU 300-PRINT-STOCK-ALERTS-EXIT.
004590     PERFORM 300-PRINT-WEEKLY-SUMMARY
004600             THRU 300-PRINT-WEEKLY-SUMMARY-EXIT.
004610 200-PRINT-SUMMARY-REPORT-EXIT.
004620     EXIT.
004630*-----------------------------------------------------------------
004640 200-TERMINATE-SUMMARY.
004650     PERFORM 300-CLOSE-ALL-FILES THRU 300-CLOSE-ALL-FILES-EXIT.
004660     DISPLAY "PHMSUMM - DASHBOARD SUMMARY COMPLETE".
004670 200-TERMINATE-SUMMARY-EXIT.
004680     EXIT.
004690*-----------------------------------------------------------------
004700 300-OPEN-ALL-FILES.
004710     OPEN    INPUT   CLSMAST-FILE-IN
004720                     DEPTMAST-FILE-IN
004730                     SALEHDR-FILE-IN
004740                     SALEITM-FILE-IN
004750             OUTPUT  SUMRPT-FILE-OUT.
004760 300-OPEN-ALL-FILES-EXIT.
004770     EXIT.
004780*-----------------------------------------------------------------
004790 300-DETERMINE-PROCESSING-DATE.
004800     ACCEPT WS-SYSTEM-DATE-RAW FROM DATE.
004810     IF WS-SYS-YY < 50
004820         COMPUTE WS-TODAY-CCYY = 2000 + WS-SYS-YY
004830     ELSE
004840         COMPUTE WS-TODAY-CCYY = 1900 + WS-SYS-YY
004850     END-IF.
004860     MOVE WS-SYS-MM               TO WS-TODAY-MM.
004870     MOVE WS-SYS-DD               TO WS-TODAY-DD.
004880 300-DETERMINE-PROCESSING-DATE-EXIT.
004890     EXIT.
004900*-----------------------------------------------------------------
004910* LOADS THE DEPARTMENT MASTER (SORTED BY DPT-CODE) INTO
004920* DEPT-TABLE-AREA WITH ZERO ACCUMULATORS.  RE-SEQUENCED BY NAME
004930* LATER, IN 500-SORT-DEPT-TABLE-BY-NAME.
004940*-----------------------------------------------------------------
004950 300-LOAD-DEPARTMENT-TABLE.
004960     PERFORM 400-READ-DEPTMAST-FILE THRU 400-READ-DEPTMAST-FILE-EXIT.
004970     PERFORM 400-ADD-ONE-DEPARTMENT
004980             THRU 400-ADD-ONE-DEPARTMENT-EXIT
004990             UNTIL DEPTMAST-EOF.
005000 300-LOAD-DEPARTMENT-TABLE-EXIT.
005010     EXIT.
005020*-----------------------------------------------------------------
005030 300-READ-CLSMAST-FILE.
005040     READ CLSMAST-FILE-IN
005050         AT END      MOVE "Y" TO CLSMAST-EOF-SW
005060         NOT AT END  ADD 1 TO CNT-TOTAL-ITEMS.
005070 300-READ-CLSMAST-FILE-EXIT.
005080     EXIT.
005090*-----------------------------------------------------------------
005100 300-ACCUMULATE-ONE-ITEM.
005110     PERFORM 400-ACCUMULATE-STOCK-COUNTS
005120             THRU 400-ACCUMULATE-STOCK-COUNTS-EXIT.
005130     PERFORM 400-ACCUMULATE-INVENTORY-VALUE
005140             THRU 400-ACCUMULATE-INVENTORY-VALUE-EXIT.
005150     PERFORM 400-ACCUMULATE-DEPARTMENT-STATS
005160             THRU 400-ACCUMULATE-DEPARTMENT-STATS-EXIT.
005170     PERFORM 400-ADD-ITEM-TO-SALES-TABLE
005180             THRU 400-ADD-ITEM-TO-SALES-TABLE-EXIT.
005190     PERFORM 300-READ-CLSMAST-FILE THRU 300-READ-CLSMAST-FILE-EXIT.
005200 300-ACCUMULATE-ONE-ITEM-EXIT.
005210     EXIT.
005220*-----------------------------------------------------------------
005230 300-READ-SALEHDR-FILE.
005240     READ SALEHDR-FILE-IN
005250         AT END      MOVE "Y" TO SALEHDR-EOF-SW
005260         NOT AT END  ADD 1 TO CNT-SALES.
005270 300-READ-SALEHDR-FILE-EXIT.
005280     EXIT.
005290*-----------------------------------------------------------------
005300 300-READ-SALEITM-FILE.
005310     READ SALEITM-FILE-IN
005320         AT END      MOVE "Y" TO SALEITM-EOF-SW.
005330 300-READ-SALEITM-FILE-EXIT.
005340     EXIT.
005350*-----------------------------------------------------------------
005360* ONE SALE = ONE HEADER PLUS ITS CONTIGUOUS RUN OF ITEM RECORDS.
005370*-----------------------------------------------------------------
005380 300-ACCUMULATE-ONE-SALE.
005390     PERFORM 400-ACCUMULATE-HEADER-TOTALS
005400             THRU 400-ACCUMULATE-HEADER-TOTALS-EXIT.
005410     PERFORM 400-ACCUMULATE-ONE-SALE-ITEM
005420             THRU 400-ACCUMULATE-ONE-SALE-ITEM-EXIT
005430             UNTIL SALEITM-EOF
005440                OR ITM-SALE-ID NOT = SAL-ID.
005450     PERFORM 300-READ-SALEHDR-FILE THRU 300-READ-SALEHDR-FILE-EXIT.
005460 300-ACCUMULATE-ONE-SALE-EXIT.
005470     EXIT.
005480*-----------------------------------------------------------------
005490 300-PRINT-STOCK-SUMMARY.
005500     MOVE "1. STOCK SUMMARY"        TO RPT-TITLE-TEXT.
005510     PERFORM 400-PRINT-SECTION-TITLE THRU 400-PRINT-SECTION-TITLE-EXIT.
005520     MOVE "TOTAL MEDICINES"        TO RLC-LABEL.
005530     MOVE CNT-TOTAL-ITEMS          TO RLC-COUNT.
005540     PERFORM 400-WRITE-LABEL-COUNT-LINE
005550             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
005560     MOVE "LOW STOCK COUNT"        TO RLC-LABEL.
005570     MOVE CNT-LOW-STOCK            TO RLC-COUNT.
005580     PERFORM 400-WRITE-LABEL-COUNT-LINE
005590             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
005600     MOVE "STOCK OUT COUNT"        TO RLC-LABEL.
005610     MOVE CNT-OUT-OF-STOCK         TO RLC-COUNT.
005620     PERFORM 400-WRITE-LABEL-COUNT-LINE
005630             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
005640     MOVE "EXPIRED COUNT"          TO RLC-LABEL.
005650     MOVE CNT-EXPIRED              TO RLC-COUNT.
005660     PERFORM 400-WRITE-LABEL-COUNT-LINE
005670             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
005680     MOVE "NEAR EXPIRY COUNT"      TO RLC-LABEL.
005690     MOVE CNT-NEARLY-EXPIRED       TO RLC-COUNT.
005700     PERFORM 400-WRITE-LABEL-COUNT-LINE
005710             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
005720     PERFORM 400-WRITE-BLANK-LINE THRU 400-WRITE-BLANK-LINE-EXIT.
005730 300-PRINT-STOCK-SUMMARY-EXIT.
005740     EXIT.
005750*-----------------------------------------------------------------
005760 300-PRINT-SALES-SUMMARY.
005770     MOVE "2. SALES SUMMARY"         TO RPT-TITLE-TEXT.
005780     PERFORM 400-PRINT-SECTION-TITLE THRU 400-PRINT-SECTION-TITLE-EXIT.
005790     MOVE "TODAY'S QUANTITY SOLD"  TO RLC-LABEL.
005800     MOVE RT-TODAY-QTY-SOLD        TO RLC-COUNT.
005810     PERFORM 400-WRITE-LABEL-COUNT-LINE
005820             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
005830     MOVE "TOTAL QUANTITY SOLD"    TO RLC-LABEL.
005840     MOVE RT-CUML-QTY-SOLD         TO RLC-COUNT.
005850     PERFORM 400-WRITE-LABEL-COUNT-LINE
005860             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
005870     MOVE "TODAY'S REVENUE"        TO RLM-LABEL.
005880     MOVE RT-TODAY-REVENUE         TO RLM-AMOUNT.
005890     PERFORM 400-WRITE-LABEL-MONEY-LINE
005900             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
005910     MOVE "TOTAL REVENUE"          TO RLM-LABEL.
005920     MOVE RT-CUML-REVENUE          TO RLM-AMOUNT.
005930     PERFORM 400-WRITE-LABEL-MONEY-LINE
005940             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
005950     PERFORM 400-WRITE-BLANK-LINE THRU 400-WRITE-BLANK-LINE-EXIT.
005960 300-PRINT-SALES-SUMMARY-EXIT.
005970     EXIT.
005980*-----------------------------------------------------------------
005990 300-PRINT-ANALYTICS.
006000     MOVE "3. ANALYTICS"             TO RPT-TITLE-TEXT.
006010     PERFORM 400-PRINT-SECTION-TITLE THRU 400-PRINT-SECTION-TITLE-EXIT.
006020     MOVE "TOTAL REVENUE"          TO RLM-LABEL.
006030     MOVE RT-CUML-REVENUE          TO RLM-AMOUNT.
006040     PERFORM 400-WRITE-LABEL-MONEY-LINE
006050             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
006060     MOVE "TRANSACTION COUNT"      TO RLC-LABEL.
006070     MOVE CNT-SALES                TO RLC-COUNT.
006080     PERFORM 400-WRITE-LABEL-COUNT-LINE
006090             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
006100     MOVE "AVERAGE ORDER VALUE"    TO RLM-LABEL.
006110     MOVE RT-AVG-ORDER-VALUE       TO RLM-AMOUNT.
006120     PERFORM 400-WRITE-LABEL-MONEY-LINE
006130             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
006140     MOVE "INVENTORY VALUE"        TO RLM-LABEL.
006150     MOVE RT-INVENTORY-VALUE       TO RLM-AMOUNT.
006160     PERFORM 400-WRITE-LABEL-MONEY-LINE
006170             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
006180     MOVE "INVENTORY TURNOVER"     TO RLM-LABEL.
006190     MOVE RT-INVENTORY-TURNOVER    TO RLM-AMOUNT.
006200     PERFORM 400-WRITE-LABEL-MONEY-LINE
006210             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
006220     MOVE "PROFIT MARGIN PCT"      TO RLM-LABEL.
006230     MOVE FMF-PROFIT-MARGIN        TO RLM-AMOUNT.
006240     PERFORM 400-WRITE-LABEL-MONEY-LINE
006250             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
006260     MOVE "CUSTOMER SATISFACTION"  TO RLM-LABEL.
006270     MOVE FMF-CUST-SATISFACTION    TO RLM-AMOUNT.
006280     PERFORM 400-WRITE-LABEL-MONEY-LINE
006290             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
006300     PERFORM 400-WRITE-BLANK-LINE THRU 400-WRITE-BLANK-LINE-EXIT.
006310 300-PRINT-ANALYTICS-EXIT.
006320     EXIT.
006330*-----------------------------------------------------------------
006340 300-PRINT-TOP-5-SELLING.
006350     MOVE "4. TOP 5 SELLING"         TO RPT-TITLE-TEXT.
006360     PERFORM 400-PRINT-SECTION-TITLE THRU 400-PRINT-SECTION-TITLE-EXIT.
006370     PERFORM 400-PRINT-ONE-TOP-5-LINE
006380             THRU 400-PRINT-ONE-TOP-5-LINE-EXIT
006390             VARYING WK-SUBSCRIPT FROM 1 BY 1
006400             UNTIL WK-SUBSCRIPT > 5.
006410     PERFORM 400-WRITE-BLANK-LINE THRU 400-WRITE-BLANK-LINE-EXIT.
006420 300-PRINT-TOP-5-SELLING-EXIT.
006430     EXIT.
006440*-----------------------------------------------------------------
006450* PRINTED IN DEPT-TABLE-AREA'S CURRENT ORDER - ASCENDING BY NAME,
006460* SINCE 500-SORT-DEPT-TABLE-BY-NAME ALREADY RAN.  THE BLANK/NONE
006470* BUCKET PRINTS LAST, AS IT IS NOT A REAL DEPARTMENT ROW.
006480*-----------------------------------------------------------------
006490 300-PRINT-DEPARTMENT-STATS.
006500     MOVE "5. DEPARTMENT STATS"      TO RPT-TITLE-TEXT.
006510     PERFORM 400-PRINT-SECTION-TITLE THRU 400-PRINT-SECTION-TITLE-EXIT.
006520     PERFORM 400-PRINT-ONE-DEPARTMENT-LINE
006530             THRU 400-PRINT-ONE-DEPARTMENT-LINE-EXIT
006540             VARYING DT-IDX FROM 1 BY 1
006550             UNTIL DT-IDX > CNT-DEPT-TABLE.
006560     IF DN-ITEM-COUNT > 0
006570         MOVE "(NONE)"              TO RDP-NAME
006580         MOVE DN-ITEM-COUNT         TO RDP-ITEM-COUNT
006590         MOVE DN-INV-VALUE          TO RDP-INV-VALUE
006600         WRITE SUMRPT-RECORD-OUT    FROM RPT-DEPT-LINE
006610     END-IF.
006620     PERFORM 400-WRITE-BLANK-LINE THRU 400-WRITE-BLANK-LINE-EXIT.
006630 300-PRINT-DEPARTMENT-STATS-EXIT.
006640     EXIT.
006650*-----------------------------------------------------------------
006660 300-PRINT-STOCK-ALERTS.
006670     MOVE "6. STOCK ALERTS"          TO RPT-TITLE-TEXT.
006680     PERFORM 400-PRINT-SECTION-TITLE THRU 400-PRINT-SECTION-TITLE-EXIT.
006690     MOVE "  LOW STOCK"              TO RPT-TITLE-TEXT.
006700     WRITE SUMRPT-RECORD-OUT       FROM RPT-TITLE-LINE.
006710     PERFORM 400-PRINT-LOW-STOCK-ALERTS
006720             THRU 400-PRINT-LOW-STOCK-ALERTS-EXIT
006730             VARYING MT-IDX FROM 1 BY 1
006740             UNTIL MT-IDX > CNT-MED-TABLE.
006750     MOVE "  STOCK OUT"              TO RPT-TITLE-TEXT.
006760     WRITE SUMRPT-RECORD-OUT       FROM RPT-TITLE-LINE.
006770     PERFORM 400-PRINT-STOCK-OUT-ALERTS
006780             THRU 400-PRINT-STOCK-OUT-ALERTS-EXIT
006790             VARYING MT-IDX FROM 1 BY 1
006800             UNTIL MT-IDX > CNT-MED-TABLE.
006810     MOVE "  NEAR EXPIRY"            TO RPT-TITLE-TEXT.
006820     WRITE SUMRPT-RECORD-OUT       FROM RPT-TITLE-LINE.
006830     PERFORM 400-PRINT-NEAR-EXPIRY-ALERTS
006840             THRU 400-PRINT-NEAR-EXPIRY-ALERTS-EXIT
006850             VARYING MT-IDX FROM 1 BY 1
006860             UNTIL MT-IDX > CNT-MED-TABLE.
006870     PERFORM 400-WRITE-BLANK-LINE THRU 400-WRITE-BLANK-LINE-EXIT.
006880 300-PRINT-STOCK-ALERTS-EXIT.
006890     EXIT.
006900*-----------------------------------------------------------------
006910 300-PRINT-WEEKLY-SUMMARY.
006920     MOVE "7. WEEKLY SUMMARY"         TO RPT-TITLE-TEXT.
006930     PERFORM 400-PRINT-SECTION-TITLE THRU 400-PRINT-SECTION-TITLE-EXIT.
006940     MOVE "LAST 7 DAY REVENUE"     TO RLM-LABEL.
006950     MOVE RT-7DAY-REVENUE          TO RLM-AMOUNT.
006960     PERFORM 400-WRITE-LABEL-MONEY-LINE
006970             THRU 400-WRITE-LABEL-MONEY-LINE-EXIT.
006980     MOVE "LAST 7 DAY TRANS COUNT" TO RLC-LABEL.
006990     MOVE RT-7DAY-SALE-COUNT       TO RLC-COUNT.
007000     PERFORM 400-WRITE-LABEL-COUNT-LINE
007010             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
007020     MOVE "NEW CUSTOMERS"          TO RLC-LABEL.
007030     MOVE FMF-NEW-CUSTOMERS        TO RLC-COUNT.
007040     PERFORM 400-WRITE-LABEL-COUNT-LINE
007050             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
007060     MOVE "ITEMS WITH NO SALES"    TO RLC-LABEL.
007070     MOVE WS-ZERO-SALES-ITEM-CNT   TO RLC-COUNT.
007080     PERFORM 400-WRITE-LABEL-COUNT-LINE
007090             THRU 400-WRITE-LABEL-COUNT-LINE-EXIT.
007100     PERFORM 400-PRINT-ONE-TREND-LINE THRU 400-PRINT-ONE-TREND-LINE-EXIT
007110             VARYING WK-SUBSCRIPT FROM 1 BY 1
007120             UNTIL WK-SUBSCRIPT > 7.
007130 300-PRINT-WEEKLY-SUMMARY-EXIT.
007140     EXIT.
007150*-----------------------------------------------------------------
007160 300-CLOSE-ALL-FILES.
007170     CLOSE   CLSMAST-FILE-IN
007180             DEPTMAST-FILE-IN
007190             SALEHDR-FILE-IN
007200             SALEITM-FILE-IN
007210             SUMRPT-FILE-OUT.
007220 300-CLOSE-ALL-FILES-EXIT.
007230     EXIT.
007240*-----------------------------------------------------------------
007250 400-READ-DEPTMAST-FILE.
007260     READ DEPTMAST-FILE-IN
007270         AT END      MOVE "Y" TO DEPTMAST-EOF-SW.
007280 400-READ-DEPTMAST-FILE-EXIT.
007290     EXIT.
007300*-----------------------------------------------------------------
007310 400-ADD-ONE-DEPARTMENT.
007320     ADD 1 TO CNT-DEPT-TABLE.
007330     MOVE DPT-CODE                TO DT-CODE (CNT-DEPT-TABLE).
007340     MOVE DPT-NAME                TO DT-NAME (CNT-DEPT-TABLE).
007350     MOVE ZERO                    TO DT-ITEM-COUNT (CNT-DEPT-TABLE).
007360     MOVE ZERO                    TO DT-INV-VALUE (CNT-DEPT-TABLE).
007370     PERFORM 400-READ-DEPTMAST-FILE THRU 400-READ-DEPTMAST-FILE-EXIT.
007380 400-ADD-ONE-DEPARTMENT-EXIT.
007390     EXIT.
007400*-----------------------------------------------------------------
007410 400-ACCUMULATE-STOCK-COUNTS.
007420     IF CLS-OUT-OF-STOCK = "Y"
007430         ADD 1 TO CNT-OUT-OF-STOCK
007440     END-IF.
007450     IF CLS-LOW-STOCK = "Y"
007460         ADD 1 TO CNT-LOW-STOCK
007470     END-IF.
007480     IF CLS-EXPIRED = "Y"
007490         ADD 1 TO CNT-EXPIRED
007500     END-IF.
007510     IF CLS-NEARLY-EXPIRED = "Y"
007520         ADD 1 TO CNT-NEARLY-EXPIRED
007530     END-IF.
007540 400-ACCUMULATE-STOCK-COUNTS-EXIT.
007550     EXIT.
007560*-----------------------------------------------------------------
007570 400-ACCUMULATE-INVENTORY-VALUE.
007580     COMPUTE RT-INVENTORY-VALUE =
007590             RT-INVENTORY-VALUE + (CMV-STOCK * CMV-PRICE).
007600 400-ACCUMULATE-INVENTORY-VALUE-EXIT.
007610     EXIT.
007620*-----------------------------------------------------------------
007630* SEARCHES THE DEPARTMENT TABLE (STILL IN DPT-CODE ORDER AT THIS
007640* POINT IN THE RUN) BY A STRAIGHT SEQUENTIAL SCAN - THE TABLE IS
007650* SMALL ENOUGH THAT A SEARCH ALL ISN'T WORTH THE BOTHER HERE, AND
007660* THE TABLE IS ABOUT TO BE RE-SEQUENCED BY NAME ANYWAY.
007670*-----------------------------------------------------------------
007680 400-ACCUMULATE-DEPARTMENT-STATS.
007690     MOVE "N" TO WS-DEPT-FOUND-SW.
007700     PERFORM 600-SEARCH-ONE-DEPARTMENT-ROW
007710             THRU 600-SEARCH-ONE-DEPARTMENT-ROW-EXIT
007720             VARYING WK-SUBSCRIPT FROM 1 BY 1
007730             UNTIL WK-SUBSCRIPT > CNT-DEPT-TABLE
007740                OR WS-DEPT-FOUND.
007750     IF NOT WS-DEPT-FOUND
007760         ADD 1 TO DN-ITEM-COUNT
007770         COMPUTE DN-INV-VALUE = DN-INV-VALUE
007780             + (CMV-STOCK * CMV-PRICE)
007790     END-IF.
007800 400-ACCUMULATE-DEPARTMENT-STATS-EXIT.
007810     EXIT.
007820*-----------------------------------------------------------------
007830 400-ADD-ITEM-TO-SALES-TABLE.
007840     ADD 1 TO CNT-MED-TABLE.
007850     MOVE CMV-CODE-NO          TO MT-CODE-NO (CNT-MED-TABLE).
007860     MOVE CMV-BRAND-NAME       TO MT-BRAND-NAME (CNT-MED-TABLE).
007870     MOVE CMV-STOCK            TO MT-STOCK (CNT-MED-TABLE).
007880     MOVE CMV-EXPIRE-DATE      TO MT-EXPIRE-DATE (CNT-MED-TABLE).
007890     MOVE CLS-LOW-STOCK        TO MT-LOW-STOCK-SW (CNT-MED-TABLE).
007900     MOVE CLS-OUT-OF-STOCK     TO MT-OUT-OF-STOCK-SW (CNT-MED-TABLE).
007910     MOVE CLS-NEARLY-EXPIRED
007920                               TO MT-NEARLY-EXPIRED-SW (CNT-MED-TABLE).
007930     MOVE "N"                  TO MT-PICKED-SW (CNT-MED-TABLE).
007940     MOVE ZERO                 TO MT-SALES-QTY (CNT-MED-TABLE).
007950 400-ADD-ITEM-TO-SALES-TABLE-EXIT.
007960     EXIT.
007970*-----------------------------------------------------------------
007980 400-ACCUMULATE-HEADER-TOTALS.
007990     ADD SAL-TOTAL-AMOUNT          TO RT-CUML-REVENUE.
008000     IF SAL-DATE = WS-TODAY-CCYYMMDD
008010         ADD SAL-TOTAL-AMOUNT       TO RT-TODAY-REVENUE
008020     END-IF.
008030     IF SAL-DATE >= TR-DATE (1)
008040         ADD SAL-TOTAL-AMOUNT       TO RT-7DAY-REVENUE
008050         ADD 1                      TO RT-7DAY-SALE-COUNT
008060         PERFORM 400-ACCUMULATE-TREND-ROW
008070                 THRU 400-ACCUMULATE-TREND-ROW-EXIT
008080     END-IF.
008090 400-ACCUMULATE-HEADER-TOTALS-EXIT.
008100     EXIT.
008110*-----------------------------------------------------------------
008120 400-ACCUMULATE-TREND-ROW.
008130     PERFORM 600-ACCUMULATE-ONE-TREND-DAY
008140             THRU 600-ACCUMULATE-ONE-TREND-DAY-EXIT
008150             VARYING WK-SUBSCRIPT FROM 1 BY 1
008160             UNTIL WK-SUBSCRIPT > 7.
008170 400-ACCUMULATE-TREND-ROW-EXIT.
008180     EXIT.
008190*-----------------------------------------------------------------
008200 400-ACCUMULATE-ONE-SALE-ITEM.
008210     ADD ITM-QUANTITY              TO RT-CUML-QTY-SOLD.
008220     IF SAL-DATE = WS-TODAY-CCYYMMDD
008230         ADD ITM-QUANTITY           TO RT-TODAY-QTY-SOLD
008240     END-IF.
008250     SEARCH ALL MEDTBL-ROW
008260         AT END
008270             CONTINUE
008280         WHEN MT-CODE-NO (MT-IDX) = ITM-MED-CODE
008290             ADD ITM-QUANTITY TO MT-SALES-QTY (MT-IDX)
008300     END-SEARCH.
008310     PERFORM 300-READ-SALEITM-FILE THRU 300-READ-SALEITM-FILE-EXIT.
008320 400-ACCUMULATE-ONE-SALE-ITEM-EXIT.
008330     EXIT.
008340*-----------------------------------------------------------------
008350 400-PRINT-SECTION-TITLE.
008360     WRITE SUMRPT-RECORD-OUT       FROM RPT-TITLE-LINE.
008370     WRITE SUMRPT-RECORD-OUT       FROM RPT-BLANK-LINE.
008380 400-PRINT-SECTION-TITLE-EXIT.
008390     EXIT.
008400*-----------------------------------------------------------------
008410 400-WRITE-LABEL-COUNT-LINE.
008420     WRITE SUMRPT-RECORD-OUT       FROM RPT-LABEL-COUNT-LINE.
008430 400-WRITE-LABEL-COUNT-LINE-EXIT.
008440     EXIT.
008450*-----------------------------------------------------------------
008460 400-WRITE-LABEL-MONEY-LINE.
008470     WRITE SUMRPT-RECORD-OUT       FROM RPT-LABEL-MONEY-LINE.
008480 400-WRITE-LABEL-MONEY-LINE-EXIT.
008490     EXIT.
008500*-----------------------------------------------------------------
008510 400-WRITE-BLANK-LINE.
008520     WRITE SUMRPT-RECORD-OUT       FROM RPT-BLANK-LINE.
008530 400-WRITE-BLANK-LINE-EXIT.
008540     EXIT.
008550*-----------------------------------------------------------------
008560 400-PRINT-ONE-TOP-5-LINE.
008570     MOVE WK-SUBSCRIPT                 TO RT5-RANK.
008580     MOVE T5-BRAND-NAME (WK-SUBSCRIPT)  TO RT5-BRAND-NAME.
008590     MOVE T5-QUANTITY (WK-SUBSCRIPT)    TO RT5-QUANTITY.
008600     WRITE SUMRPT-RECORD-OUT        FROM RPT-TOP5-LINE.
008610 400-PRINT-ONE-TOP-5-LINE-EXIT.
008620     EXIT.
008630*-----------------------------------------------------------------
008640 400-PRINT-ONE-DEPARTMENT-LINE.
008650     MOVE DT-NAME (DT-IDX)          TO RDP-NAME.
008660     MOVE DT-ITEM-COUNT (DT-IDX)    TO RDP-ITEM-COUNT.
008670     MOVE DT-INV-VALUE (DT-IDX)     TO RDP-INV-VALUE.
008680     WRITE SUMRPT-RECORD-OUT        FROM RPT-DEPT-LINE.
008690 400-PRINT-ONE-DEPARTMENT-LINE-EXIT.
008700     EXIT.
008710*-----------------------------------------------------------------
008720 400-PRINT-LOW-STOCK-ALERTS.
008730     IF MT-LOW-STOCK-SW (MT-IDX) = "Y"
008740         MOVE MT-BRAND-NAME (MT-IDX) TO RAS-BRAND-NAME
008750         MOVE MT-STOCK (MT-IDX)      TO RAS-STOCK
008760         WRITE SUMRPT-RECORD-OUT     FROM RPT-ALERT-STOCK-LINE
008770     END-IF.
008780 400-PRINT-LOW-STOCK-ALERTS-EXIT.
008790     EXIT.
008800*-----------------------------------------------------------------
008810 400-PRINT-STOCK-OUT-ALERTS.
008820     IF MT-OUT-OF-STOCK-SW (MT-IDX) = "Y"
008830         MOVE MT-BRAND-NAME (MT-IDX) TO RAN-BRAND-NAME
008840         WRITE SUMRPT-RECORD-OUT     FROM RPT-ALERT-NAME-ONLY-LINE
008850     END-IF.
008860 400-PRINT-STOCK-OUT-ALERTS-EXIT.
008870     EXIT.
008880*-----------------------------------------------------------------
008890 400-PRINT-NEAR-EXPIRY-ALERTS.
008900     IF MT-NEARLY-EXPIRED-SW (MT-IDX) = "Y"
008910         MOVE MT-BRAND-NAME (MT-IDX)  TO REX-BRAND-NAME
008920         MOVE MT-EXPIRE-DATE (MT-IDX) TO REX-EXPIRE-DATE
008930         WRITE SUMRPT-RECORD-OUT      FROM RPT-ALERT-EXPIRE-LINE
008940     END-IF.
008950 400-PRINT-NEAR-EXPIRY-ALERTS-EXIT.
008960     EXIT.
008970*-----------------------------------------------------------------
008980 400-PRINT-ONE-TREND-LINE.
008990     MOVE TR-DATE (WK-SUBSCRIPT)          TO RTD-DATE.
009000     MOVE TR-TOTAL-AMOUNT (WK-SUBSCRIPT)   TO RTD-TOTAL-AMOUNT.
009010     WRITE SUMRPT-RECORD-OUT        FROM RPT-TREND-LINE.
009020 400-PRINT-ONE-TREND-LINE-EXIT.
009030     EXIT.
009040*-----------------------------------------------------------------
009050* BUILDS THE 7-DAY TREND DATE TABLE ASCENDING, TR-DATE (7) = TODAY
009060* BACK TO TR-DATE (1) = TODAY-6, BY WALKING WS-WORK-CCYYMMDD
009070* BACKWARD ONE CALENDAR DAY AT A TIME.
009080*-----------------------------------------------------------------
009090 500-BUILD-TREND-DATE-TABLE.
009100     MOVE WS-TODAY-CCYYMMDD        TO WS-WORK-CCYYMMDD.
009110     MOVE WS-TODAY-CCYYMMDD        TO TR-DATE (7).
009120     MOVE 7                        TO WK-SUBSCRIPT.
009130     PERFORM 600-STORE-ONE-TREND-DAY
009140             THRU 600-STORE-ONE-TREND-DAY-EXIT 6 TIMES.
009150 500-BUILD-TREND-DATE-TABLE-EXIT.
009160     EXIT.
009170*-----------------------------------------------------------------
009180* SELECTION SORT, ASCENDING BY DT-NAME - THE DEPARTMENT TABLE IS
009190* SMALL (ONE ROW PER STOCKING DEPARTMENT), SO A SIMPLE SELECTION
009200* SORT IS PLENTY AND NEEDS NO SORT WORK FILE.
009210*-----------------------------------------------------------------
009220 500-SORT-DEPT-TABLE-BY-NAME.
009230     IF CNT-DEPT-TABLE > 1
009240         PERFORM 600-SORT-ONE-DEPT-TABLE-PASS
009250                 THRU 600-SORT-ONE-DEPT-TABLE-PASS-EXIT
009260                 VARYING WK-SUBSCRIPT FROM 1 BY 1
009270                 UNTIL WK-SUBSCRIPT >= CNT-DEPT-TABLE
009280     END-IF.
009290 500-SORT-DEPT-TABLE-BY-NAME-EXIT.
009300     EXIT.
009310*-----------------------------------------------------------------
009320* FIVE PASSES OVER MEDTBL-AREA, EACH TIME PICKING THE HIGHEST
009330* REMAINING MT-SALES-QTY NOT ALREADY PICKED.  SIMPLER THAN A FULL
009340* TABLE SORT WHEN ONLY THE TOP 5 ARE EVER NEEDED.
009350*-----------------------------------------------------------------
009360 500-FIND-TOP-5-ITEMS.
009370     PERFORM 600-FIND-ONE-TOP-ITEM
009380             THRU 600-FIND-ONE-TOP-ITEM-EXIT
009390             VARYING WK-RANK FROM 1 BY 1 UNTIL WK-RANK > 5.
009400     PERFORM 600-COUNT-ONE-ZERO-SALES-ROW
009410             THRU 600-COUNT-ONE-ZERO-SALES-ROW-EXIT
009420             VARYING MT-IDX FROM 1 BY 1
009430             UNTIL MT-IDX > CNT-MED-TABLE.
009440 500-FIND-TOP-5-ITEMS-EXIT.
009450     EXIT.
009460*-----------------------------------------------------------------
009470 500-COMPUTE-AVERAGE-ORDER-VALUE.
009480     IF CNT-SALES > 0
009490         COMPUTE RT-AVG-ORDER-VALUE ROUNDED =
009500                 RT-CUML-REVENUE / CNT-SALES
009510     ELSE
009520         MOVE ZERO TO RT-AVG-ORDER-VALUE
009530     END-IF.
009540 500-COMPUTE-AVERAGE-ORDER-VALUE-EXIT.
009550     EXIT.
009560*-----------------------------------------------------------------
009570 500-COMPUTE-INVENTORY-TURNOVER.
009580     IF RT-INVENTORY-VALUE > 0
009590         COMPUTE RT-INVENTORY-TURNOVER ROUNDED =
009600                 RT-CUML-REVENUE / RT-INVENTORY-VALUE
009610     ELSE
009620         MOVE ZERO TO RT-INVENTORY-TURNOVER
009630     END-IF.
009640 500-COMPUTE-INVENTORY-TURNOVER-EXIT.
009650     EXIT.
009660*-----------------------------------------------------------------
009670 600-STORE-ONE-TREND-DAY.
009680     PERFORM 900-SUBTRACT-ONE-DAY-FROM-WORK
009690             THRU 900-SUBTRACT-ONE-DAY-FROM-WORK-EXIT.
009700     SUBTRACT 1 FROM WK-SUBSCRIPT.
009710     MOVE WS-WORK-CCYYMMDD TO TR-DATE (WK-SUBSCRIPT).
009720 600-STORE-ONE-TREND-DAY-EXIT.
009730     EXIT.
009740*-----------------------------------------------------------------
009750 600-ACCUMULATE-ONE-TREND-DAY.
009760     IF SAL-DATE = TR-DATE (WK-SUBSCRIPT)
009770         ADD SAL-TOTAL-AMOUNT TO TR-TOTAL-AMOUNT (WK-SUBSCRIPT)
009780         ADD 1                TO TR-SALE-COUNT (WK-SUBSCRIPT)
009790     END-IF.
009800 600-ACCUMULATE-ONE-TREND-DAY-EXIT.
009810     EXIT.
009820*-----------------------------------------------------------------
009830 600-SEARCH-ONE-DEPARTMENT-ROW.
009840     IF CMV-DEPT-CODE = DT-CODE (WK-SUBSCRIPT)
009850         ADD 1 TO DT-ITEM-COUNT (WK-SUBSCRIPT)
009860         COMPUTE DT-INV-VALUE (WK-SUBSCRIPT) =
009870             DT-INV-VALUE (WK-SUBSCRIPT)
009880                 + (CMV-STOCK * CMV-PRICE)
009890         MOVE "Y" TO WS-DEPT-FOUND-SW
009900     END-IF.
009910 600-SEARCH-ONE-DEPARTMENT-ROW-EXIT.
009920     EXIT.
009930*-----------------------------------------------------------------
009940* ONE PASS OF THE SELECTION SORT - FIND THE SMALLEST REMAINING
009950* NAME AND SWAP IT INTO PLACE.
009960*-----------------------------------------------------------------
009970 600-SORT-ONE-DEPT-TABLE-PASS.
009980     PERFORM 700-FIND-SMALLEST-NAME-FROM
009990             THRU 700-FIND-SMALLEST-NAME-FROM-EXIT.
010000     IF WK-BEST-INDEX NOT = WK-SUBSCRIPT
010010         PERFORM 700-SWAP-DEPT-TABLE-ROWS
010020                 THRU 700-SWAP-DEPT-TABLE-ROWS-EXIT
010030     END-IF.
010040 600-SORT-ONE-DEPT-TABLE-PASS-EXIT.
010050     EXIT.
010060*-----------------------------------------------------------------
010070* ONE PASS OF THE TOP-5 FINDER - LOCATE THE HIGHEST REMAINING
010080* MT-SALES-QTY NOT ALREADY PICKED, THEN RECORD IT AT THIS RANK.
010090*-----------------------------------------------------------------
010100 600-FIND-ONE-TOP-ITEM.
010110     MOVE -1   TO WK-BEST-QTY.
010120     MOVE ZERO TO WK-BEST-INDEX.
010130     PERFORM 700-CHECK-ONE-MED-TABLE-ROW
010140             THRU 700-CHECK-ONE-MED-TABLE-ROW-EXIT
010150             VARYING MT-IDX FROM 1 BY 1
010160             UNTIL MT-IDX > CNT-MED-TABLE.
010170     IF WK-BEST-INDEX > 0
010180         MOVE "Y" TO MT-PICKED-SW (WK-BEST-INDEX)
010190         MOVE MT-BRAND-NAME (WK-BEST-INDEX)
010200                               TO T5-BRAND-NAME (WK-RANK)
010210         MOVE MT-SALES-QTY (WK-BEST-INDEX)
010220                               TO T5-QUANTITY (WK-RANK)
010230     ELSE
010240         MOVE SPACES TO T5-BRAND-NAME (WK-RANK)
010250         MOVE ZERO   TO T5-QUANTITY (WK-RANK)
010260     END-IF.
010270 600-FIND-ONE-TOP-ITEM-EXIT.
010280     EXIT.
010290*-----------------------------------------------------------------
010300 700-FIND-SMALLEST-NAME-FROM.
010310     MOVE WK-SUBSCRIPT TO WK-BEST-INDEX.
010320     PERFORM 800-COMPARE-ONE-DEPARTMENT-NAME
010330             THRU 800-COMPARE-ONE-DEPARTMENT-NAME-EXIT
010340             VARYING WK-SUBSCRIPT-2 FROM WK-SUBSCRIPT BY 1
010350             UNTIL WK-SUBSCRIPT-2 > CNT-DEPT-TABLE.
010360 700-FIND-SMALLEST-NAME-FROM-EXIT.
010370     EXIT.
010380*-----------------------------------------------------------------
010390 800-COMPARE-ONE-DEPARTMENT-NAME.
010400     IF DT-NAME (WK-SUBSCRIPT-2) < DT-NAME (WK-BEST-INDEX)
010410         MOVE WK-SUBSCRIPT-2 TO WK-BEST-INDEX
010420     END-IF.
010430 800-COMPARE-ONE-DEPARTMENT-NAME-EXIT.
010440     EXIT.
010450*-----------------------------------------------------------------
010460 700-CHECK-ONE-MED-TABLE-ROW.
010470     IF MT-PICKED-SW (MT-IDX) NOT = "Y"
010480        AND MT-SALES-QTY (MT-IDX) > WK-BEST-QTY
010490         MOVE MT-SALES-QTY (MT-IDX) TO WK-BEST-QTY
010500         MOVE MT-IDX TO WK-BEST-INDEX
010510     END-IF.
010520 700-CHECK-ONE-MED-TABLE-ROW-EXIT.
010530     EXIT.
010540*-----------------------------------------------------------------
010550 600-COUNT-ONE-ZERO-SALES-ROW.
010560     IF MT-SALES-QTY (MT-IDX) = ZERO
010570         ADD 1 TO WS-ZERO-SALES-ITEM-CNT
010580     END-IF.
010590 600-COUNT-ONE-ZERO-SALES-ROW-EXIT.
010600     EXIT.
010610*-----------------------------------------------------------------
010620 700-SWAP-DEPT-TABLE-ROWS.
010630     MOVE DT-CODE (WK-SUBSCRIPT)        TO WS-SWAP-CODE.
010640     MOVE DT-NAME (WK-SUBSCRIPT)        TO WS-SWAP-NAME.
010650     MOVE DT-ITEM-COUNT (WK-SUBSCRIPT)  TO WS-SWAP-ITEM-COUNT.
010660     MOVE DT-INV-VALUE (WK-SUBSCRIPT)   TO WS-SWAP-INV-VALUE.
010670     MOVE DT-CODE (WK-BEST-INDEX)       TO DT-CODE (WK-SUBSCRIPT).
010680     MOVE DT-NAME (WK-BEST-INDEX)       TO DT-NAME (WK-SUBSCRIPT).
010690     MOVE DT-ITEM-COUNT (WK-BEST-INDEX)
010700                                    TO DT-ITEM-COUNT (WK-SUBSCRIPT).
010710     MOVE DT-INV-VALUE (WK-BEST-INDEX)
010720                                    TO DT-INV-VALUE (WK-SUBSCRIPT).
010730     MOVE WS-SWAP-CODE                  TO DT-CODE (WK-BEST-INDEX).
010740     MOVE WS-SWAP-NAME                  TO DT-NAME (WK-BEST-INDEX).
010750     MOVE WS-SWAP-ITEM-COUNT
010760                                    TO DT-ITEM-COUNT (WK-BEST-INDEX).
010770     MOVE WS-SWAP-INV-VALUE
010780                                    TO DT-INV-VALUE (WK-BEST-INDEX).
010790 700-SWAP-DEPT-TABLE-ROWS-EXIT.
010800     EXIT.
010810*-----------------------------------------------------------------
010820* SUBTRACTS ONE CALENDAR DAY FROM THE ROLLING WORK DATE, BORROWING
010830* THE MONTH AND YEAR BACKWARD AS NEEDED - THE MIRROR IMAGE OF THE
010840* CLASSIFIER JOB'S (PHMCLASS) 400-ADD-ONE-DAY-TO-THRESHOLD.
010850*-----------------------------------------------------------------
010860 900-SUBTRACT-ONE-DAY-FROM-WORK.
010870     SUBTRACT 1 FROM WS-WORK-DD.
010880     IF WS-WORK-DD < 1
010890         SUBTRACT 1 FROM WS-WORK-MM
010900         IF WS-WORK-MM < 1
010910             MOVE 12 TO WS-WORK-MM
010920             SUBTRACT 1 FROM WS-WORK-CCYY
010930         END-IF
010940         PERFORM 950-DETERMINE-WORK-MONTH-LENGTH
010950                 THRU 950-DETERMINE-WORK-MONTH-LENGTH-EXIT
010960         MOVE WS-MONTH-LEN-WORK TO WS-WORK-DD
010970     END-IF.
010980 900-SUBTRACT-ONE-DAY-FROM-WORK-EXIT.
010990     EXIT.
011000*-----------------------------------------------------------------
011010* FEBRUARY'S LENGTH DEPENDS ON THE WORK YEAR - THE SAME DIVIDE-
011020* BY-4 APPROXIMATION THE CLASSIFIER JOB USES.
011030*-----------------------------------------------------------------
011040 950-DETERMINE-WORK-MONTH-LENGTH.
011050     MOVE MONTH-LEN (WS-WORK-MM) TO WS-MONTH-LEN-WORK.
011060     IF WS-WORK-MM = 2
011070         DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
011080             REMAINDER WS-LEAP-REMAINDER
011090         IF WS-LEAP-REMAINDER = 0
011100             MOVE 29 TO WS-MONTH-LEN-WORK
011110         END-IF
011120     END-IF.
011130 950-DETERMINE-WORK-MONTH-LENGTH-EXIT.
011140     EXIT.
011150 
011160 
