000010******************************************************************
000020* REFLTRAN.CPY
000030* COASTAL RX DISTRIBUTORS - DATA PROCESSING CENTER
000040* REFILL (STOCK RECEIPT) TRANSACTION RECORD - ONE PER RECEIVED
000050* SHIPMENT LINE, KEPT AS THE AUDIT TRAIL AFTER POSTING.
000060*------------------------------------------------------------
000070* CHANGE LOG
000080*   1988-06-20  D.BELL       ORIGINAL LAYOUT FOR WAREHOUSE
000090*                            RECEIVING SLIP CAPTURE.
000100*   1994-02-18  S.VANCE      ADDED DEPARTMENT CODE SO A RECEIPT
000110*                            CAN BE CHARGED TO A STOCKING DEPT.
000120*   2000-01-04  T.IGARASHI   Y2K REVIEW - DATE FIELDS ALREADY
000130*                            CARRY A 4-DIGIT CENTURY, NO CHANGE
000140*                            REQUIRED.
000150******************************************************************
000160 01  REFLTRAN-RECORD.
000170     05  RFL-ID                   PIC X(12).
000180     05  RFL-MED-CODE             PIC X(12).
000190     05  RFL-DEPT-CODE            PIC X(10).
000200     05  RFL-BATCH-NO             PIC X(10).
000210     05  RFL-MANUF-DATE           PIC 9(08).
000220     05  RFL-EXPIRE-DATE          PIC 9(08).
000230     05  RFL-PRICE                PIC S9(10)V99.
000240     05  RFL-QUANTITY             PIC 9(07).
000250     05  RFL-DATE                 PIC 9(08).
000260     05  FILLER                   PIC X(03).
000270 
