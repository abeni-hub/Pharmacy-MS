000010******************************************************************
000020* SALEHDR.CPY
000030* COASTAL RX DISTRIBUTORS - DATA PROCESSING CENTER
000040* SALE HEADER RECORD - ONE PER POSTED COUNTER SALE.
000050*------------------------------------------------------------
000060* CHANGE LOG
000070*   1990-03-11  M.FEENEY     ORIGINAL LAYOUT FOR COUNTER SALES
000080*                            POSTING JOB.
000090*   1995-07-25  S.VANCE      ADDED DISCOUNT PERCENT/AMOUNT AND
000100*                            THE OPERATOR-CODE AUDIT FIELD -
000110*                            MANAGEMENT WANTS TO KNOW WHO
000120*                            APPROVED A DISCOUNTED SALE.
000130*   2000-01-04  T.IGARASHI   Y2K REVIEW - SAL-DATE ALREADY CARRIES
000140*                            A 4-DIGIT CENTURY, NO CHANGE REQUIRED.
000150******************************************************************
000160 01  SALEHDR-RECORD.
000170     05  SAL-ID                   PIC X(12).
000180     05  SAL-CUSTOMER-NAME        PIC X(30).
000190     05  SAL-CUSTOMER-PHONE       PIC X(20).
000200     05  SAL-DATE                 PIC 9(08).
000210     05  SAL-PAYMENT-METHOD       PIC X(08).
000220     05  SAL-DISCOUNT-PCT         PIC S9(03)V99.
000230     05  SAL-DISCOUNT-OPERATOR    PIC X(08).
000240     05  SAL-BASE-PRICE           PIC S9(10)V99.
000250     05  SAL-DISCOUNTED-AMOUNT    PIC S9(10)V99.
000260     05  SAL-TOTAL-AMOUNT         PIC S9(10)V99.
000270     05  FILLER                   PIC X(03).
000280 
