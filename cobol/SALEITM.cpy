000010******************************************************************
000020* SALEITM.CPY
000030* COASTAL RX DISTRIBUTORS - DATA PROCESSING CENTER
000040* SALE ITEM (LINE) RECORD - ONE PER MEDICINE SOLD ON A SALE.
000050*------------------------------------------------------------
000060* CHANGE LOG
000070*   1990-03-11  M.FEENEY     ORIGINAL LAYOUT FOR COUNTER SALES
000080*                            POSTING JOB.
000090*   1996-01-09  T.IGARASHI   ADDED PRICE-SUPPLIED FLAG SO THE
000100*                            POSTING JOB KNOWS WHEN TO USE THE
000110*                            MASTER PRICE INSTEAD OF THE LINE.
000120*   2000-01-04  T.IGARASHI   Y2K REVIEW - NO DATE FIELDS IN THIS
000130*                            LAYOUT, NO CHANGE REQUIRED.
000140******************************************************************
000150 01  SALEITM-RECORD.
000160     05  ITM-SALE-ID              PIC X(12).
000170     05  ITM-MED-CODE             PIC X(12).
000180     05  ITM-QUANTITY             PIC 9(07).
000190     05  ITM-PRICE                PIC S9(10)V99.
000200     05  ITM-PRICE-SUPPLIED       PIC X(01).
000210     05  FILLER                   PIC X(02).
000220 
